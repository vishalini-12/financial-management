000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300*  PROGRAM NAME: RPTEXP01                                       *
000400*                                                                *
000500*  OBJECTIVES OF PROGRAM:                                        *
000600*                                                                *
000700*       TAKE THE ONE RECONCILIATION RECORD PRODUCED BY RECONCIL  *
000800*       AND RENDER IT AS A PRINTABLE REPORT IN ONE OF THREE      *
000900*       REQUESTED FORMATS -- COMMA-SEPARATED (CSV), TAB-         *
001000*       SEPARATED (EXCEL), OR A TWO-COLUMN FIELD/VALUE TABLE     *
001100*       (PDF).  ONE RECONCILIATION, ONE REPORT -- THERE ARE NO   *
001200*       CONTROL BREAKS OR SUBTOTALS IN THIS REPORT.              *
001300******************************************************************
001400 PROGRAM-ID.             RPTEXP01.
001500 AUTHOR.                 R S KOWALCZYK.
001600 INSTALLATION.           ACCTFIRM DATA CENTER.
001700 DATE-WRITTEN.           04/02/1989.
001800 DATE-COMPILED.          CURRENT-DATE.
001900 SECURITY.               COMPANY CONFIDENTIAL.  SEE RECONCIL FOR
002000 THE FULL STATEMENT OF OWNERSHIP THAT APPLIES TO THIS SUITE.
002100*
002200******************************************************************
002300*     AMENDMENT HISTORY
002400*
002500*      DATE        INIT   TICKET     DESCRIPTION
002600*      ----------  -----  ---------  -----------------------------
002700*      1989-04-02  RSK    TR-00124   ORIGINAL PROGRAM, CSV FORMAT
002800*                                    ONLY.
002900*      1990-09-19  RSK    TR-00137   ADDED THE EXCEL (TAB-
003000*                                    SEPARATED) FORMAT AFTER THE
003100*                                    CLIENT SERVICES GROUP ASKED
003200*                                    FOR A LOTUS-READY EXPORT.
003300*      1998-11-05  DCW    TR-00071   Y2K REMEDIATION -- GENERATED
003400*                                    DATETIME STAMP CONFIRMED AS
003500*                                    CCYY-MM-DD HH:MM:SS.
003600*      2003-01-27  LMF    TR-00216   ADDED THE PDF FIELD/VALUE
003700*                                    LAYOUT FOR THE NEW DOCUMENT
003800*                                    MANAGEMENT SYSTEM FEED.
003900*      2020-11-30  LMF    TR-00231   SEPARATED RPT-CSV-LINE FROM
004000*                                    RPT-EXCEL-LINE IN RPTREC01 --
004100*                                    SEE COPYBOOK HISTORY.
004200*      2023-09-28  LMF    TR-00341   ADDED THE QUOTE-DOUBLING
004300*                                    SCAN FOR CLIENT/BANK NAMES
004400*                                    THAT CARRY A COMMA OR A
004500*                                    QUOTE MARK (TR-00341 AUDIT
004600*                                    FINDING -- A JOINT-ACCOUNT
004700*                                    CLIENT NAME WITH A COMMA WAS
004800*                                    SPLITTING THE CSV COLUMN).
004900*      2024-03-14  LMF    TR-00356   300-BUILD-HEADER-LINE NOW
005000*                                    RETAILORS THE HEADER ROW TO
005100*                                    THE REQUESTED FORMAT -- THE
005200*                                    EXCEL EXPORT WAS WRITING THE
005300*                                    COMMA-SEPARATED HEADER OVER A
005400*                                    TAB-SEPARATED DATA LINE, SO A
005500*                                    CLIENT'S SPREADSHEET SHOWED
005600*                                    ALL TEN COLUMN NAMES JAMMED
005700*                                    INTO THE FIRST CELL.
005800******************************************************************
005900*     FILES
006000*
006100*     PARMIN   - ONE PARAMETER CARD: THE REQUESTED REPORT FORMAT.
006200*     RECNOUT  - ONE RECONCILIATION RECORD, INPUT.
006300*     RPTOUT   - THE FORMATTED REPORT, OUTPUT, LINE SEQUENTIAL.
006400******************************************************************
006500 ENVIRONMENT DIVISION.
006600 CONFIGURATION SECTION.
006700 SOURCE-COMPUTER.        IBM-370.
006800 OBJECT-COMPUTER.        IBM-370.
006900 SPECIAL-NAMES.
007000     C01 IS TOP-OF-FORM.
007100 INPUT-OUTPUT SECTION.
007200 FILE-CONTROL.
007300     SELECT PARM-CARD-IN   ASSIGN TO PARMIN
007400                           FILE STATUS IS WS-PARMIN-STATUS.
007500     SELECT RECON-FILE-IN  ASSIGN TO RECNOUT
007600                           FILE STATUS IS WS-RECNOUT-STATUS.
007700     SELECT REPORT-FILE-OUT ASSIGN TO RPTOUT
007800                           FILE STATUS IS WS-RPTOUT-STATUS.
007900*
008000 DATA DIVISION.
008100 FILE SECTION.
008200**************************************************************
008300*  PARAMETER CARD -- HOLDS THE REQUESTED EXPORT FORMAT         *
008400**************************************************************
008500 FD  PARM-CARD-IN
008600     RECORDING MODE IS F
008700     LABEL RECORDS ARE STANDARD.
008800 01  PARM-CARD-RECORD.
008900     05  PARM-FORMAT-CODE        PIC X(05).
009000         88  PARM-FORMAT-IS-CSV     VALUE 'CSV  '.
009100         88  PARM-FORMAT-IS-EXCEL   VALUE 'EXCEL'.
009200         88  PARM-FORMAT-IS-PDF     VALUE 'PDF  '.
009300     05  FILLER                  PIC X(75).
009400**************************************************************
009500*  RECONCILIATION INPUT FILE                                  *
009600**************************************************************
009700 FD  RECON-FILE-IN
009800     RECORDING MODE IS F
009900     LABEL RECORDS ARE STANDARD.
010000 01  RECON-RECORD-IN.
010100     COPY RCNREC01.
010200**************************************************************
010300*  REPORT OUTPUT FILE                                         *
010400**************************************************************
010500 FD  REPORT-FILE-OUT
010600     RECORDING MODE IS V
010700     LABEL RECORDS ARE STANDARD.
010800 01  RPT-OUT-RECORD              PIC X(250).
010900*
011000 WORKING-STORAGE SECTION.
011100**************************************************************
011200*  FILE STATUS SWITCHES                                       *
011300**************************************************************
011400 77  WS-PARMIN-STATUS            PIC X(02) VALUE SPACES.
011500 77  WS-RECNOUT-STATUS           PIC X(02) VALUE SPACES.
011600 77  WS-RPTOUT-STATUS            PIC X(02) VALUE SPACES.
011700**************************************************************
011800*  REPORT WORK AREAS (COPYBOOK)                                *
011900**************************************************************
012000 01  WS-REPORT-WORK-AREAS.
012100     COPY RPTREC01.
012200**************************************************************
012300*  QUOTE-SCAN WORK AREA (CLIENT NAME / BANK NAME ONLY -- THE   *
012400*  REMAINING COLUMNS ARE NUMERIC, A FIXED-FORMAT TIMESTAMP, OR *
012500*  A ONE-WORD STATUS CODE AND CANNOT CARRY A COMMA OR QUOTE)   *
012600**************************************************************
012700 01  WS-QUOTE-WORK.
012800     05  WS-QW-SRC               PIC X(40).
012900     05  WS-QW-SRC-TAB REDEFINES WS-QW-SRC
013000                                 PIC X(01) OCCURS 40 TIMES.
013100     05  WS-QW-OUT               PIC X(83) VALUE SPACES.
013200     05  WS-QW-OUT-TAB REDEFINES WS-QW-OUT
013300                                 PIC X(01) OCCURS 83 TIMES.
013400     05  WS-QW-IN-IDX            PIC 9(02) COMP VALUE 0.
013500     05  WS-QW-OUT-IDX           PIC 9(02) COMP VALUE 0.
013600     05  WS-QW-COMMA-CNT         PIC 9(02) COMP VALUE 0.
013700     05  WS-QW-QUOTE-CNT         PIC 9(02) COMP VALUE 0.
013800     05  FILLER                  PIC X(04).
013900**************************************************************
014000*  RIGHT-TRIM WORK AREA, SHARED BY EVERY COLUMN BUILT INTO THE *
014100*  CSV/EXCEL LINE                                              *
014200**************************************************************
014300 01  WS-TRIM-WORK.
014400     05  WS-TRIM-SRC             PIC X(83) VALUE SPACES.
014500     05  WS-TRIM-SRC-TAB REDEFINES WS-TRIM-SRC
014600                                 PIC X(01) OCCURS 83 TIMES.
014700     05  WS-TRIM-MAXLEN          PIC 9(02) COMP VALUE 0.
014800     05  WS-TRIM-LEN             PIC 9(02) COMP VALUE 0.
014900     05  FILLER                  PIC X(04).
015000**************************************************************
015100*  MONEY EDIT WORK AREA                                        *
015200**************************************************************
015300 01  WS-MONEY-WORK.
015400     05  WS-MONEY-EDIT-RAW       PIC X(13) VALUE SPACES.
015500     05  WS-MONEY-LEAD-SPACES    PIC 9(02) COMP VALUE 0.
015600     05  WS-MONEY-OUT-TEXT       PIC X(13) VALUE SPACES.
015700     05  FILLER                  PIC X(04).
015800**************************************************************
015900*  LINE-BUILD POINTERS AND THE TAB SEPARATOR CHARACTER        *
016000**************************************************************
016100 77  WS-CSV-PTR                  PIC 9(04) COMP VALUE 1.
016200 77  WS-EXCEL-PTR                PIC 9(04) COMP VALUE 1.
016300 77  WS-TAB-CHAR                 PIC X(01) VALUE X'09'.
016400 01  XX-WORKING-STORAGE-END      PIC X(50) VALUE
016500     '************END  WORKING STORAGE *****************'.
016600*
016700 PROCEDURE DIVISION.
016800**************************************************************
016900*  000-MAIN-LINE                                               *
017000**************************************************************
017100 000-MAIN-LINE.
017200     PERFORM 010-INITIALIZE.
017300     PERFORM 100-READ-RECON-RECORD.
017400     PERFORM 200-DEFAULT-BANK-NAME.
017500     PERFORM 300-BUILD-HEADER-LINE.
017600     WRITE RPT-OUT-RECORD FROM RPT-HDR-LINE-OUT.
017700     IF PARM-FORMAT-IS-CSV
017800         PERFORM 400-BUILD-CSV-LINE
017900         WRITE RPT-OUT-RECORD FROM RPT-CSV-LINE
018000     ELSE
018100     IF PARM-FORMAT-IS-EXCEL
018200         PERFORM 500-BUILD-EXCEL-LINE
018300         WRITE RPT-OUT-RECORD FROM RPT-EXCEL-LINE
018400     ELSE
018500         PERFORM 600-BUILD-PDF-LINES
018600     END-IF
018700     END-IF.
018800     PERFORM 900-CLOSE-FILES.
018900     STOP RUN.
019000**************************************************************
019100*  010-INITIALIZE                                              *
019200**************************************************************
019300 010-INITIALIZE.
019400     OPEN INPUT PARM-CARD-IN.
019500     READ PARM-CARD-IN
019600         AT END
019700             DISPLAY 'RPTEXP01 - NO FORMAT PARAMETER, USING CSV'
019800             MOVE 'CSV  ' TO PARM-FORMAT-CODE
019900     END-READ.
020000     CLOSE PARM-CARD-IN.
020100     OPEN INPUT RECON-FILE-IN.
020200     DISPLAY 'FILE STATUS ON RECNOUT OPEN = ' WS-RECNOUT-STATUS.
020300     OPEN OUTPUT REPORT-FILE-OUT.
020400     DISPLAY 'FILE STATUS ON RPTOUT OPEN = ' WS-RPTOUT-STATUS.
020500     ACCEPT RPT-GEN-DATE FROM DATE YYYYMMDD.
020600     ACCEPT RPT-GEN-TIME FROM TIME.
020700     STRING RPT-GEN-CCYY    DELIMITED BY SIZE
020800            '-'             DELIMITED BY SIZE
020900            RPT-GEN-MM      DELIMITED BY SIZE
021000            '-'             DELIMITED BY SIZE
021100            RPT-GEN-DD      DELIMITED BY SIZE
021200            ' '             DELIMITED BY SIZE
021300            RPT-GEN-HH      DELIMITED BY SIZE
021400            ':'             DELIMITED BY SIZE
021500            RPT-GEN-MN      DELIMITED BY SIZE
021600            ':'             DELIMITED BY SIZE
021700            RPT-GEN-SS      DELIMITED BY SIZE
021800         INTO RPT-TIMESTAMP
021900     END-STRING.
022000**************************************************************
022100*  100-READ-RECON-RECORD -- ONE RECONCILIATION RECORD PER RUN  *
022200**************************************************************
022300 100-READ-RECON-RECORD.
022400     READ RECON-FILE-IN
022500         AT END
022600             DISPLAY 'RPTEXP01 - NO RECONCILIATION RECORD FOUND'
022700             MOVE 16 TO RETURN-CODE
022800             STOP RUN
022900     END-READ.
023000 100-EXIT.
023100     EXIT.
023200**************************************************************
023300*  200-DEFAULT-BANK-NAME -- APPLIED BEFORE EVERY EXPORT FORMAT *
023400**************************************************************
023500 200-DEFAULT-BANK-NAME.
023600     IF REC-BANK-NAME = SPACES
023700         MOVE 'All Banks' TO REC-BANK-NAME
023800     END-IF.
023900**************************************************************
024000*  300-BUILD-HEADER-LINE -- THE COLUMN-NAME LITERAL LIVES IN   *
024100*  RPTREC01 AS A COMMA LINE; RETAILOR IT TO THE REQUESTED      *
024200*  FORMAT BEFORE IT GOES TO RPT-HDR-LINE-OUT FOR THE WRITE     *
024300*  (TR-00356 -- EXCEL GOT THE COMMA VERSION FOR TWO YEARS).    *
024400 300-BUILD-HEADER-LINE.
024500     MOVE RPT-HEADER-LINE TO RPT-HDR-LINE-OUT.
024600     IF PARM-FORMAT-IS-EXCEL
024700         INSPECT RPT-HDR-LINE-OUT REPLACING ALL ',' BY WS-TAB-CHAR
024800     END-IF.
024900**************************************************************
025000*  400-BUILD-CSV-LINE -- COMMA-SEPARATED, QUOTE-ESCAPED        *
025100**************************************************************
025200 400-BUILD-CSV-LINE.
025300     MOVE SPACES TO RPT-CSV-LINE.
025400     MOVE 1 TO WS-CSV-PTR.
025500     MOVE REC-CLIENT-NAME TO WS-QW-SRC.
025600     PERFORM 450-QUOTE-FIELD-IF-NEEDED THRU 450-EXIT.
025700     MOVE WS-QW-OUT TO WS-TRIM-SRC.
025800     MOVE 83 TO WS-TRIM-MAXLEN.
025900     PERFORM 495-FIND-TRIMMED-LENGTH THRU 495-EXIT.
026000     STRING WS-TRIM-SRC(1:WS-TRIM-LEN)   DELIMITED BY SIZE
026100            ','                           DELIMITED BY SIZE
026200         INTO RPT-CSV-LINE
026300         WITH POINTER WS-CSV-PTR
026400     END-STRING.
026500*
026600     MOVE REC-BANK-NAME TO WS-QW-SRC.
026700     PERFORM 450-QUOTE-FIELD-IF-NEEDED THRU 450-EXIT.
026800     MOVE WS-QW-OUT TO WS-TRIM-SRC.
026900     MOVE 83 TO WS-TRIM-MAXLEN.
027000     PERFORM 495-FIND-TRIMMED-LENGTH THRU 495-EXIT.
027100     STRING WS-TRIM-SRC(1:WS-TRIM-LEN)   DELIMITED BY SIZE
027200            ','                           DELIMITED BY SIZE
027300         INTO RPT-CSV-LINE
027400         WITH POINTER WS-CSV-PTR
027500     END-STRING.
027600*
027700     MOVE REC-OPENING-BAL TO RPT-MONEY-EDIT.
027800     MOVE RPT-MONEY-EDIT TO WS-MONEY-EDIT-RAW.
027900     PERFORM 480-FORMAT-MONEY-FIELD THRU 480-EXIT.
028000     STRING WS-MONEY-OUT-TEXT DELIMITED BY SPACE
028100            ','               DELIMITED BY SIZE
028200         INTO RPT-CSV-LINE
028300         WITH POINTER WS-CSV-PTR
028400     END-STRING.
028500     MOVE REC-TOTAL-CREDIT TO RPT-MONEY-EDIT.
028600     MOVE RPT-MONEY-EDIT TO WS-MONEY-EDIT-RAW.
028700     PERFORM 480-FORMAT-MONEY-FIELD THRU 480-EXIT.
028800     STRING WS-MONEY-OUT-TEXT DELIMITED BY SPACE
028900            ','               DELIMITED BY SIZE
029000         INTO RPT-CSV-LINE
029100         WITH POINTER WS-CSV-PTR
029200     END-STRING.
029300     MOVE REC-TOTAL-DEBIT TO RPT-MONEY-EDIT.
029400     MOVE RPT-MONEY-EDIT TO WS-MONEY-EDIT-RAW.
029500     PERFORM 480-FORMAT-MONEY-FIELD THRU 480-EXIT.
029600     STRING WS-MONEY-OUT-TEXT DELIMITED BY SPACE
029700            ','               DELIMITED BY SIZE
029800         INTO RPT-CSV-LINE
029900         WITH POINTER WS-CSV-PTR
030000     END-STRING.
030100     MOVE REC-SYSTEM-BAL TO RPT-MONEY-EDIT.
030200     MOVE RPT-MONEY-EDIT TO WS-MONEY-EDIT-RAW.
030300     PERFORM 480-FORMAT-MONEY-FIELD THRU 480-EXIT.
030400     STRING WS-MONEY-OUT-TEXT DELIMITED BY SPACE
030500            ','               DELIMITED BY SIZE
030600         INTO RPT-CSV-LINE
030700         WITH POINTER WS-CSV-PTR
030800     END-STRING.
030900     MOVE REC-BANK-BAL TO RPT-MONEY-EDIT.
031000     MOVE RPT-MONEY-EDIT TO WS-MONEY-EDIT-RAW.
031100     PERFORM 480-FORMAT-MONEY-FIELD THRU 480-EXIT.
031200     STRING WS-MONEY-OUT-TEXT DELIMITED BY SPACE
031300            ','               DELIMITED BY SIZE
031400         INTO RPT-CSV-LINE
031500         WITH POINTER WS-CSV-PTR
031600     END-STRING.
031700     MOVE REC-DIFFERENCE TO RPT-MONEY-EDIT.
031800     MOVE RPT-MONEY-EDIT TO WS-MONEY-EDIT-RAW.
031900     PERFORM 480-FORMAT-MONEY-FIELD THRU 480-EXIT.
032000     STRING WS-MONEY-OUT-TEXT DELIMITED BY SPACE
032100            ','               DELIMITED BY SIZE
032200         INTO RPT-CSV-LINE
032300         WITH POINTER WS-CSV-PTR
032400     END-STRING.
032500*
032600     MOVE REC-STATUS TO WS-TRIM-SRC.
032700     MOVE 9 TO WS-TRIM-MAXLEN.
032800     PERFORM 495-FIND-TRIMMED-LENGTH THRU 495-EXIT.
032900     STRING WS-TRIM-SRC(1:WS-TRIM-LEN)   DELIMITED BY SIZE
033000            ','                           DELIMITED BY SIZE
033100         INTO RPT-CSV-LINE
033200         WITH POINTER WS-CSV-PTR
033300     END-STRING.
033400     STRING RPT-TIMESTAMP DELIMITED BY SIZE
033500         INTO RPT-CSV-LINE
033600         WITH POINTER WS-CSV-PTR
033700     END-STRING.
033800 400-EXIT.
033900     EXIT.
034000**************************************************************
034100*  450-QUOTE-FIELD-IF-NEEDED -- WS-QW-SRC IN, WS-QW-OUT OUT    *
034200**************************************************************
034300 450-QUOTE-FIELD-IF-NEEDED.
034400     MOVE 0 TO WS-QW-COMMA-CNT.
034500     MOVE 0 TO WS-QW-QUOTE-CNT.
034600     INSPECT WS-QW-SRC TALLYING WS-QW-COMMA-CNT FOR ALL ','.
034700     INSPECT WS-QW-SRC TALLYING WS-QW-QUOTE-CNT FOR ALL '"'.
034800     IF WS-QW-COMMA-CNT > 0 OR WS-QW-QUOTE-CNT > 0
034900         SET RPT-QUOTE-IS-NEEDED TO TRUE
035000         PERFORM 460-BUILD-QUOTED-FIELD
035100     ELSE
035200         SET RPT-QUOTE-NOT-NEEDED TO TRUE
035300         MOVE WS-QW-SRC TO WS-QW-OUT
035400     END-IF.
035500 450-EXIT.
035600     EXIT.
035700**************************************************************
035800*  460-BUILD-QUOTED-FIELD -- WRAP IN QUOTES, DOUBLING ANY      *
035900*  EMBEDDED QUOTE CHARACTER AS IT IS COPIED                    *
036000**************************************************************
036100 460-BUILD-QUOTED-FIELD.
036200     MOVE SPACES TO WS-QW-OUT.
036300     MOVE 1 TO WS-QW-OUT-IDX.
036400     MOVE '"' TO WS-QW-OUT-TAB(WS-QW-OUT-IDX).
036500     ADD 1 TO WS-QW-OUT-IDX.
036600     PERFORM 470-COPY-ONE-SOURCE-CHAR
036700         VARYING WS-QW-IN-IDX FROM 1 BY 1
036800             UNTIL WS-QW-IN-IDX > 40.
036900     MOVE '"' TO WS-QW-OUT-TAB(WS-QW-OUT-IDX).
037000 460-EXIT.
037100     EXIT.
037200**************************************************************
037300*  470-COPY-ONE-SOURCE-CHAR                                    *
037400**************************************************************
037500 470-COPY-ONE-SOURCE-CHAR.
037600     IF WS-QW-SRC-TAB(WS-QW-IN-IDX) = '"'
037700         MOVE '"' TO WS-QW-OUT-TAB(WS-QW-OUT-IDX)
037800         ADD 1 TO WS-QW-OUT-IDX
037900     END-IF.
038000     MOVE WS-QW-SRC-TAB(WS-QW-IN-IDX) TO WS-QW-OUT-TAB(WS-QW-OUT-IDX).
038100     ADD 1 TO WS-QW-OUT-IDX.
038200**************************************************************
038300*  480-FORMAT-MONEY-FIELD -- WS-MONEY-EDIT-RAW ALREADY HOLDS   *
038400*  THE EDITED PICTURE IMAGE; TRIM THE LEADING SPACES THE       *
038500*  FLOATING SIGN LEAVES BEHIND                                 *
038600**************************************************************
038700 480-FORMAT-MONEY-FIELD.
038800     MOVE 0 TO WS-MONEY-LEAD-SPACES.
038900     INSPECT WS-MONEY-EDIT-RAW TALLYING WS-MONEY-LEAD-SPACES
039000         FOR LEADING SPACES.
039100     IF WS-MONEY-LEAD-SPACES > 0
039200         MOVE WS-MONEY-EDIT-RAW(WS-MONEY-LEAD-SPACES + 1:)
039300             TO WS-MONEY-OUT-TEXT
039400     ELSE
039500         MOVE WS-MONEY-EDIT-RAW TO WS-MONEY-OUT-TEXT
039600     END-IF.
039700 480-EXIT.
039800     EXIT.
039900**************************************************************
040000*  495-FIND-TRIMMED-LENGTH -- WS-TRIM-SRC/WS-TRIM-MAXLEN IN,   *
040100*  WS-TRIM-LEN OUT.  496-NOOP DOES NOTHING; THE TEST-BEFORE    *
040200*  UNTIL CONDITION DOES ALL THE WORK.                          *
040300**************************************************************
040400 495-FIND-TRIMMED-LENGTH.
040500     MOVE WS-TRIM-MAXLEN TO WS-TRIM-LEN.
040600     PERFORM 496-NOOP
040700         VARYING WS-TRIM-LEN FROM WS-TRIM-MAXLEN BY -1
040800             UNTIL WS-TRIM-LEN = 0
040900                OR WS-TRIM-SRC-TAB(WS-TRIM-LEN) NOT = SPACE.
041000 495-EXIT.
041100     EXIT.
041200 496-NOOP.
041300     CONTINUE.
041400**************************************************************
041500*  500-BUILD-EXCEL-LINE -- TAB-SEPARATED, NO ESCAPING AT ALL   *
041600**************************************************************
041700 500-BUILD-EXCEL-LINE.
041800     MOVE SPACES TO RPT-EXCEL-LINE.
041900     MOVE 1 TO WS-EXCEL-PTR.
042000     MOVE REC-CLIENT-NAME TO WS-TRIM-SRC.
042100     MOVE 40 TO WS-TRIM-MAXLEN.
042200     PERFORM 495-FIND-TRIMMED-LENGTH THRU 495-EXIT.
042300     STRING WS-TRIM-SRC(1:WS-TRIM-LEN) DELIMITED BY SIZE
042400            WS-TAB-CHAR                 DELIMITED BY SIZE
042500         INTO RPT-EXCEL-LINE
042600         WITH POINTER WS-EXCEL-PTR
042700     END-STRING.
042800     MOVE REC-BANK-NAME TO WS-TRIM-SRC.
042900     MOVE 40 TO WS-TRIM-MAXLEN.
043000     PERFORM 495-FIND-TRIMMED-LENGTH THRU 495-EXIT.
043100     STRING WS-TRIM-SRC(1:WS-TRIM-LEN) DELIMITED BY SIZE
043200            WS-TAB-CHAR                 DELIMITED BY SIZE
043300         INTO RPT-EXCEL-LINE
043400         WITH POINTER WS-EXCEL-PTR
043500     END-STRING.
043600     MOVE REC-OPENING-BAL TO RPT-MONEY-EDIT.
043700     MOVE RPT-MONEY-EDIT TO WS-MONEY-EDIT-RAW.
043800     PERFORM 480-FORMAT-MONEY-FIELD THRU 480-EXIT.
043900     STRING WS-MONEY-OUT-TEXT DELIMITED BY SPACE
044000            WS-TAB-CHAR       DELIMITED BY SIZE
044100         INTO RPT-EXCEL-LINE
044200         WITH POINTER WS-EXCEL-PTR
044300     END-STRING.
044400     MOVE REC-TOTAL-CREDIT TO RPT-MONEY-EDIT.
044500     MOVE RPT-MONEY-EDIT TO WS-MONEY-EDIT-RAW.
044600     PERFORM 480-FORMAT-MONEY-FIELD THRU 480-EXIT.
044700     STRING WS-MONEY-OUT-TEXT DELIMITED BY SPACE
044800            WS-TAB-CHAR       DELIMITED BY SIZE
044900         INTO RPT-EXCEL-LINE
045000         WITH POINTER WS-EXCEL-PTR
045100     END-STRING.
045200     MOVE REC-TOTAL-DEBIT TO RPT-MONEY-EDIT.
045300     MOVE RPT-MONEY-EDIT TO WS-MONEY-EDIT-RAW.
045400     PERFORM 480-FORMAT-MONEY-FIELD THRU 480-EXIT.
045500     STRING WS-MONEY-OUT-TEXT DELIMITED BY SPACE
045600            WS-TAB-CHAR       DELIMITED BY SIZE
045700         INTO RPT-EXCEL-LINE
045800         WITH POINTER WS-EXCEL-PTR
045900     END-STRING.
046000     MOVE REC-SYSTEM-BAL TO RPT-MONEY-EDIT.
046100     MOVE RPT-MONEY-EDIT TO WS-MONEY-EDIT-RAW.
046200     PERFORM 480-FORMAT-MONEY-FIELD THRU 480-EXIT.
046300     STRING WS-MONEY-OUT-TEXT DELIMITED BY SPACE
046400            WS-TAB-CHAR       DELIMITED BY SIZE
046500         INTO RPT-EXCEL-LINE
046600         WITH POINTER WS-EXCEL-PTR
046700     END-STRING.
046800     MOVE REC-BANK-BAL TO RPT-MONEY-EDIT.
046900     MOVE RPT-MONEY-EDIT TO WS-MONEY-EDIT-RAW.
047000     PERFORM 480-FORMAT-MONEY-FIELD THRU 480-EXIT.
047100     STRING WS-MONEY-OUT-TEXT DELIMITED BY SPACE
047200            WS-TAB-CHAR       DELIMITED BY SIZE
047300         INTO RPT-EXCEL-LINE
047400         WITH POINTER WS-EXCEL-PTR
047500     END-STRING.
047600     MOVE REC-DIFFERENCE TO RPT-MONEY-EDIT.
047700     MOVE RPT-MONEY-EDIT TO WS-MONEY-EDIT-RAW.
047800     PERFORM 480-FORMAT-MONEY-FIELD THRU 480-EXIT.
047900     STRING WS-MONEY-OUT-TEXT DELIMITED BY SPACE
048000            WS-TAB-CHAR       DELIMITED BY SIZE
048100         INTO RPT-EXCEL-LINE
048200         WITH POINTER WS-EXCEL-PTR
048300     END-STRING.
048400     MOVE REC-STATUS TO WS-TRIM-SRC.
048500     MOVE 9 TO WS-TRIM-MAXLEN.
048600     PERFORM 495-FIND-TRIMMED-LENGTH THRU 495-EXIT.
048700     STRING WS-TRIM-SRC(1:WS-TRIM-LEN) DELIMITED BY SIZE
048800            WS-TAB-CHAR                 DELIMITED BY SIZE
048900         INTO RPT-EXCEL-LINE
049000         WITH POINTER WS-EXCEL-PTR
049100     END-STRING.
049200     STRING RPT-TIMESTAMP DELIMITED BY SIZE
049300         INTO RPT-EXCEL-LINE
049400         WITH POINTER WS-EXCEL-PTR
049500     END-STRING.
049600 500-EXIT.
049700     EXIT.
049800**************************************************************
049900*  600-BUILD-PDF-LINES -- ONE FIELD/VALUE PAIR PER PRINT LINE, *
050000*  MONEY VALUES PREFIXED WITH A DOLLAR SIGN                    *
050100**************************************************************
050200 600-BUILD-PDF-LINES.
050300     MOVE 'Client Name' TO RPT-PDF-LABEL.
050400     MOVE REC-CLIENT-NAME TO RPT-PDF-VALUE.
050500     PERFORM 650-WRITE-PDF-LINE THRU 650-EXIT.
050600     MOVE 'Bank Name' TO RPT-PDF-LABEL.
050700     MOVE REC-BANK-NAME TO RPT-PDF-VALUE.
050800     PERFORM 650-WRITE-PDF-LINE THRU 650-EXIT.
050900     MOVE 'Opening Balance' TO RPT-PDF-LABEL.
051000     MOVE REC-OPENING-BAL TO RPT-MONEY-EDIT.
051100     MOVE RPT-MONEY-EDIT TO WS-MONEY-EDIT-RAW.
051200     PERFORM 660-WRITE-PDF-MONEY-LINE THRU 660-EXIT.
051300     MOVE 'Total Credit' TO RPT-PDF-LABEL.
051400     MOVE REC-TOTAL-CREDIT TO RPT-MONEY-EDIT.
051500     MOVE RPT-MONEY-EDIT TO WS-MONEY-EDIT-RAW.
051600     PERFORM 660-WRITE-PDF-MONEY-LINE THRU 660-EXIT.
051700     MOVE 'Total Debit' TO RPT-PDF-LABEL.
051800     MOVE REC-TOTAL-DEBIT TO RPT-MONEY-EDIT.
051900     MOVE RPT-MONEY-EDIT TO WS-MONEY-EDIT-RAW.
052000     PERFORM 660-WRITE-PDF-MONEY-LINE THRU 660-EXIT.
052100     MOVE 'System Balance' TO RPT-PDF-LABEL.
052200     MOVE REC-SYSTEM-BAL TO RPT-MONEY-EDIT.
052300     MOVE RPT-MONEY-EDIT TO WS-MONEY-EDIT-RAW.
052400     PERFORM 660-WRITE-PDF-MONEY-LINE THRU 660-EXIT.
052500     MOVE 'Bank Balance' TO RPT-PDF-LABEL.
052600     MOVE REC-BANK-BAL TO RPT-MONEY-EDIT.
052700     MOVE RPT-MONEY-EDIT TO WS-MONEY-EDIT-RAW.
052800     PERFORM 660-WRITE-PDF-MONEY-LINE THRU 660-EXIT.
052900     MOVE 'Difference' TO RPT-PDF-LABEL.
053000     MOVE REC-DIFFERENCE TO RPT-MONEY-EDIT.
053100     MOVE RPT-MONEY-EDIT TO WS-MONEY-EDIT-RAW.
053200     PERFORM 660-WRITE-PDF-MONEY-LINE THRU 660-EXIT.
053300     MOVE 'Status' TO RPT-PDF-LABEL.
053400     MOVE REC-STATUS TO RPT-PDF-VALUE.
053500     PERFORM 650-WRITE-PDF-LINE THRU 650-EXIT.
053600     MOVE 'Generated DateTime' TO RPT-PDF-LABEL.
053700     MOVE RPT-TIMESTAMP TO RPT-PDF-VALUE.
053800     PERFORM 650-WRITE-PDF-LINE THRU 650-EXIT.
053900 600-EXIT.
054000     EXIT.
054100**************************************************************
054200*  650-WRITE-PDF-LINE -- LABEL/VALUE ALREADY MOVED BY CALLER   *
054300**************************************************************
054400 650-WRITE-PDF-LINE.
054500     MOVE ': ' TO RPT-PDF-COLON.
054600     WRITE RPT-OUT-RECORD FROM RPT-PDF-LINE.
054700 650-EXIT.
054800     EXIT.
054900**************************************************************
055000*  660-WRITE-PDF-MONEY-LINE -- PREFIX THE TRIMMED MONEY TEXT   *
055100*  WITH A DOLLAR SIGN BEFORE WRITING THE LINE                  *
055200**************************************************************
055300 660-WRITE-PDF-MONEY-LINE.
055400     PERFORM 480-FORMAT-MONEY-FIELD THRU 480-EXIT.
055500     STRING '$' DELIMITED BY SIZE
055600            WS-MONEY-OUT-TEXT DELIMITED BY SPACE
055700         INTO RPT-MONEY-DOLLAR-EDIT
055800     END-STRING.
055900     MOVE ': ' TO RPT-PDF-COLON.
056000     MOVE RPT-MONEY-DOLLAR-EDIT TO RPT-PDF-VALUE.
056100     WRITE RPT-OUT-RECORD FROM RPT-PDF-LINE.
056200 660-EXIT.
056300     EXIT.
056400**************************************************************
056500*  900-CLOSE-FILES                                             *
056600**************************************************************
056700 900-CLOSE-FILES.
056800     CLOSE RECON-FILE-IN.
056900     CLOSE REPORT-FILE-OUT.
