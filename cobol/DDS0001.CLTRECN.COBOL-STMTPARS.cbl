000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300*  PROGRAM NAME: STMTPARS                                       *
000400*                                                                *
000500*  OBJECTIVES OF PROGRAM:                                        *
000600*                                                                *
000700*       READ THE TEXT DUMPED OUT OF A SCANNED BANK STATEMENT     *
000800*       (ONE LINE PER RECORD, NO FIXED COLUMNS) AND TRY TO       *
000900*       RECOGNIZE EACH LINE AS A TRANSACTION -- A DATE, A        *
001000*       DESCRIPTION, AND AN AMOUNT, IN EITHER ORDER, OR JUST A    *
001100*       DESCRIPTION AND AN AMOUNT WHEN THE LINE CARRIES NO DATE.  *
001200*       EVERY RECOGNIZED LINE BECOMES ONE CANDIDATE RECORD.  IF   *
001300*       ANY CANDIDATE FAILS THE FINAL SANITY CHECK, OR NOTHING ON *
001400*       THE STATEMENT WAS RECOGNIZED AT ALL, THE WHOLE BATCH IS   *
001500*       THROWN AWAY AND A SINGLE MANUAL-ENTRY RECORD IS WRITTEN   *
001600*       SO THE GENERAL LEDGER LOAD STILL HAS SOMETHING TO POST.   *
001700******************************************************************
001800 PROGRAM-ID.             STMTPARS.
001900 AUTHOR.                 R S KOWALCZYK.
002000 INSTALLATION.           ACCTFIRM DATA CENTER.
002100 DATE-WRITTEN.           01/09/1987.
002200 DATE-COMPILED.          CURRENT-DATE.
002300 SECURITY.               COMPANY CONFIDENTIAL.  SEE RECONCIL FOR
002400 THE FULL STATEMENT OF OWNERSHIP THAT APPLIES TO THIS SUITE.
002500*
002600******************************************************************
002700*     AMENDMENT HISTORY
002800*
002900*      DATE        INIT   TICKET     DESCRIPTION
003000*      ----------  -----  ---------  -----------------------------
003100*      1987-01-09  RSK    TR-00038   ORIGINAL PROGRAM.  READ ONE
003200*                                    LINE OFF THE BANK'S COURTESY
003300*                                    STATEMENT LISTING AND SPLIT
003400*                                    IT INTO A DATE, DESCRIPTION,
003500*                                    AND AMOUNT FOR THE KEYPUNCH
003600*                                    OPERATOR.
003700*      1989-07-18  RSK    TR-00129   ADDED A SECOND PATTERN
003800*                                    (AMOUNT FIRST, THEN DATE)
003900*                                    FOR THE BANKS THAT PRINTED
004000*                                    THEIR LISTING THE OTHER WAY
004100*                                    ROUND.
004200*      1993-03-02  DCW    TR-00178   ADDED THE CATEGORY KEYWORD
004300*                                    LADDER SO THE OUTPUT CARD
004400*                                    CARRIED A SUGGESTED G/L
004500*                                    CATEGORY INSTEAD OF LEAVING
004600*                                    IT BLANK FOR THE KEYPUNCH
004700*                                    OPERATOR TO FILL IN.
004800*      1998-11-05  DCW    TR-00071   Y2K REMEDIATION.  THE
004900*                                    DEFAULT-TO-TODAY DATE NOW
005000*                                    PULLS A FULL FOUR-DIGIT
005100*                                    YEAR; NO WINDOWED CENTURY
005200*                                    LOGIC REMAINS IN THIS
005300*                                    PROGRAM.
005400*      2021-08-09  LMF    TR-00261   REWORKED TO READ THE TEXT
005500*                                    DUMPED OUT OF A SCANNED
005600*                                    STATEMENT (OCR) INSTEAD OF
005700*                                    THE OLD PRINTED COURTESY
005800*                                    LISTING -- THE SCAN VENDOR
005900*                                    CHANGED AND THE FIXED
006000*                                    COLUMNS WENT AWAY.  PATTERNS
006100*                                    A AND B (DATE FIRST OR
006200*                                    AMOUNT FIRST) RESTATED FOR
006300*                                    THE NEW FREE-FORM INPUT.
006400*      2022-02-17  LMF    TR-00281   PATTERN C (DESCRIPTION AND
006500*                                    AMOUNT ONLY, NO DATE) ADDED
006600*                                    FOR STATEMENTS THE SCANNER
006700*                                    COULD NOT RECOGNIZE A DATE
006800*                                    COLUMN ON AT ALL.
006900*      2022-02-17  LMF    TR-00281   HEADER/TOTAL LINE FILTER
007000*                                    ADDED TO PATTERN C AFTER IT
007100*                                    PICKED UP A "TOTAL $5,412.00"
007200*                                    FOOTER LINE AS A TRANSACTION.
007300*      2022-09-01  DCW    TR-00295   ADDED THE ALL-OR-NOTHING
007400*                                    VALIDATION GATE -- A BAD
007500*                                    SCAN WAS POSTING PARTIAL
007600*                                    BATCHES TO THE LEDGER.
007700*      2023-09-28  LMF    TR-00341   REWORKED THE DATE TOKEN
007800*                                    PARSER TO TRY BOTH FIELD
007900*                                    ORDERS (MM/DD AND DD/MM) SO
008000*                                    EUROPEAN-FORMAT STATEMENTS
008100*                                    STOPPED FALLING THROUGH TO
008200*                                    TODAY'S DATE.
008300******************************************************************
008400*     FILES
008500*
008600*     STMTIN   - THE STATEMENT TEXT, ONE LINE PER RECORD, INPUT.
008700*     PELOUT   - ONE RECORD PER RECOGNIZED LINE (OR THE SINGLE
008800*                FALLBACK RECORD), OUTPUT.
008900******************************************************************
009000 ENVIRONMENT DIVISION.
009100 CONFIGURATION SECTION.
009200 SOURCE-COMPUTER.        IBM-370.
009300 OBJECT-COMPUTER.        IBM-370.
009400 SPECIAL-NAMES.
009500     C01 IS TOP-OF-FORM.
009600 INPUT-OUTPUT SECTION.
009700 FILE-CONTROL.
009800     SELECT STATEMENT-FILE-IN  ASSIGN TO STMTIN
009900                               FILE STATUS IS WS-STMTIN-STATUS.
010000     SELECT EXTRACTED-FILE-OUT ASSIGN TO PELOUT
010100                               FILE STATUS IS WS-PELOUT-STATUS.
010200*
010300 DATA DIVISION.
010400 FILE SECTION.
010500**************************************************************
010600*  STATEMENT TEXT INPUT -- ONE FREE-FORM LINE PER RECORD        *
010700**************************************************************
010800 FD  STATEMENT-FILE-IN
010900     RECORDING MODE IS V
011000     LABEL RECORDS ARE STANDARD.
011100 01  WS-LINE-IN                  PIC X(132).
011200**************************************************************
011300*  EXTRACTED TRANSACTION OUTPUT                                *
011400**************************************************************
011500 FD  EXTRACTED-FILE-OUT
011600     RECORDING MODE IS F
011700     LABEL RECORDS ARE STANDARD.
011800 01  PEL-RECORD-OUT.
011900     COPY PELREC01.
012000*
012100 WORKING-STORAGE SECTION.
012200**************************************************************
012300*  FILE STATUS AND EOF SWITCHES                                 *
012400**************************************************************
012500 77  WS-STMTIN-STATUS            PIC X(02) VALUE SPACES.
012600 77  WS-PELOUT-STATUS            PIC X(02) VALUE SPACES.
012700 01  SW-SWITCHES-AREA.
012800     05  SW-EOF-STMTIN           PIC X(01) VALUE 'N'.
012900         88  STMTIN-AT-EOF          VALUE 'Y'.
013000         88  STMTIN-NOT-AT-EOF      VALUE 'N'.
013100     05  SW-PATTERN-SW           PIC X(01) VALUE 'N'.
013200         88  PATTERN-MATCHED         VALUE 'Y'.
013300         88  PATTERN-NOT-MATCHED     VALUE 'N'.
013400     05  SW-WORD-DATE-SW         PIC X(01) VALUE 'N'.
013500         88  WORD-IS-DATE            VALUE 'Y'.
013600         88  WORD-IS-NOT-DATE        VALUE 'N'.
013700     05  SW-WORD-AMOUNT-SW       PIC X(01) VALUE 'N'.
013800         88  WORD-IS-AMOUNT          VALUE 'Y'.
013900         88  WORD-IS-NOT-AMOUNT      VALUE 'N'.
014000     05  SW-HEADER-LINE-SW       PIC X(01) VALUE 'N'.
014100         88  DESC-IS-HEADER-LINE    VALUE 'Y'.
014200         88  DESC-NOT-HEADER-LINE   VALUE 'N'.
014300     05  SW-BATCH-VALID-SW       PIC X(01) VALUE 'Y'.
014400         88  BATCH-IS-VALID          VALUE 'Y'.
014500         88  BATCH-IS-INVALID        VALUE 'N'.
014600     05  FILLER                  PIC X(06).
014700**************************************************************
014800*  WORD-SPLIT TABLE -- ONE INPUT LINE BROKEN INTO BLANK-        *
014900*  DELIMITED WORDS                                              *
015000**************************************************************
015100 01  WS-WORD-AREA.
015200     05  WS-WORD-COUNT           PIC 9(02) COMP VALUE 0.
015300     05  WS-WORD-TAB OCCURS 20 TIMES.
015400         10  WS-WORD             PIC X(30).
015500     05  WS-WORD-SUB             PIC 9(02) COMP VALUE 0.
015600     05  WS-DESC-START-WORD      PIC 9(02) COMP VALUE 0.
015700     05  WS-DESC-END-WORD        PIC 9(02) COMP VALUE 0.
015800     05  WS-CHECK-WORD           PIC X(30) VALUE SPACES.
015900     05  WS-SLASH-CNT            PIC 9(02) COMP VALUE 0.
016000     05  WS-DASH-CNT             PIC 9(02) COMP VALUE 0.
016100     05  FILLER                  PIC X(04).
016200**************************************************************
016300*  MATCHED-PATTERN WORK AREA                                    *
016400**************************************************************
016500 01  WS-MATCH-AREA.
016600     05  WS-DATE-TOKEN           PIC X(10) VALUE SPACES.
016700     05  WS-AMOUNT-TOKEN         PIC X(16) VALUE SPACES.
016800     05  WS-DESC-TEXT            PIC X(132) VALUE SPACES.
016900     05  WS-DESC-PTR             PIC 9(04) COMP VALUE 0.
017000     05  WS-DESC-LEN             PIC 9(03) COMP VALUE 0.
017100     05  WS-CLIENT-NAME-OUT      PIC X(40) VALUE SPACES.
017200     05  WS-DESC-UPPER           PIC X(132) VALUE SPACES.
017300     05  FILLER                  PIC X(04).
017400**************************************************************
017500*  DATE-TOKEN PARSE WORK AREA -- TRIES MM-FIRST, THEN DD-FIRST   *
017600**************************************************************
017700 01  WS-DATE-PARSE-WORK.
017800     05  WS-DATE-PART-1          PIC X(04) JUSTIFIED RIGHT
017900                                 VALUE SPACES.
018000     05  WS-DATE-PART-2          PIC X(04) JUSTIFIED RIGHT
018100                                 VALUE SPACES.
018200     05  WS-DATE-PART-3          PIC X(04) JUSTIFIED RIGHT
018300                                 VALUE SPACES.
018400     05  WS-DATE-DELIM-CNT       PIC 9(02) COMP VALUE 0.
018500     05  WS-P3-LEAD-SPACES       PIC 9(02) COMP VALUE 0.
018600     05  WS-P3-DIGIT-LEN         PIC 9(02) COMP VALUE 0.
018700     05  WS-DATE-NUM-1           PIC 9(04) VALUE 0.
018800     05  WS-DATE-NUM-2           PIC 9(04) VALUE 0.
018900     05  WS-DATE-NUM-3           PIC 9(04) VALUE 0.
019000     05  WS-DATE-CCYY-WORK       PIC 9(04) VALUE 0.
019100     05  WS-DATE-MM-WORK         PIC 9(02) VALUE 0.
019200     05  WS-DATE-DD-WORK         PIC 9(02) VALUE 0.
019300     05  WS-DATE-PARSE-OK-SW     PIC X(01) VALUE 'N'.
019400         88  DATE-PARSE-OK          VALUE 'Y'.
019500         88  DATE-PARSE-FAILED      VALUE 'N'.
019600     05  WS-TODAY-CCYYMMDD.
019700         10  WS-TODAY-CCYY       PIC 9(04).
019800         10  WS-TODAY-MM         PIC 9(02).
019900         10  WS-TODAY-DD         PIC 9(02).
020000     05  FILLER                  PIC X(04).
020100**************************************************************
020200*  AMOUNT-TOKEN PARSE WORK AREA                                 *
020300**************************************************************
020400 01  WS-AMOUNT-PARSE-WORK.
020500     05  WS-CLEAN-AMOUNT         PIC X(16) VALUE SPACES.
020600     05  WS-CLEAN-AMOUNT-TAB REDEFINES WS-CLEAN-AMOUNT
020700                                 PIC X(01) OCCURS 16 TIMES.
020800     05  WS-RAW-AMOUNT-TAB REDEFINES WS-AMOUNT-TOKEN
020900                                 PIC X(01) OCCURS 16 TIMES.
021000     05  WS-CLEAN-OUT-IDX        PIC 9(02) COMP VALUE 0.
021100     05  WS-CLEAN-IN-IDX         PIC 9(02) COMP VALUE 0.
021200     05  WS-AMT-INT-PART         PIC X(09) JUSTIFIED RIGHT
021300                                 VALUE SPACES.
021400     05  WS-AMT-FRAC-PART        PIC X(02) VALUE SPACES.
021500     05  WS-AMT-INT-NUM          PIC 9(09) VALUE 0.
021600     05  WS-AMT-FRAC-NUM         PIC 9(02) VALUE 0.
021700     05  WS-PARSED-AMOUNT        PIC S9(09)V99 VALUE 0.
021800     05  FILLER                  PIC X(04).
021900**************************************************************
022000*  GENERIC CASE-INSENSITIVE SUBSTRING SEARCH WORK AREA -- USED  *
022100*  BY THE CATEGORY LADDER AND THE HEADER/TOTAL LINE FILTER      *
022200**************************************************************
022300 01  WS-SUBSTRING-SEARCH-WORK.
022400     05  WS-SS-TARGET            PIC X(132) VALUE SPACES.
022500     05  WS-SS-TARGET-TAB REDEFINES WS-SS-TARGET
022600                                 PIC X(01) OCCURS 132 TIMES.
022700     05  WS-SS-TARGET-LEN        PIC 9(03) COMP VALUE 0.
022800     05  WS-SS-PATTERN           PIC X(20) VALUE SPACES.
022900     05  WS-SS-PATTERN-TAB REDEFINES WS-SS-PATTERN
023000                                 PIC X(01) OCCURS 20 TIMES.
023100     05  WS-SS-PATTERN-LEN       PIC 9(02) COMP VALUE 0.
023200     05  WS-SS-MAXSTART          PIC 9(03) COMP VALUE 0.
023300     05  WS-SS-POS               PIC 9(03) COMP VALUE 0.
023400     05  WS-SS-FOUND-POS         PIC 9(03) COMP VALUE 0.
023500     05  WS-SS-CMP-IDX           PIC 9(02) COMP VALUE 0.
023600     05  WS-SS-TARGET-CHAR-IDX   PIC 9(03) COMP VALUE 0.
023700     05  WS-SS-FOUND-SW          PIC X(01) VALUE 'N'.
023800         88  WS-SS-FOUND             VALUE 'Y'.
023900         88  WS-SS-NOT-FOUND         VALUE 'N'.
024000     05  WS-SS-MATCH-SW          PIC X(01) VALUE 'N'.
024100         88  WS-SS-CHARS-MATCH       VALUE 'Y'.
024200         88  WS-SS-CHARS-NO-MATCH    VALUE 'N'.
024300     05  FILLER                  PIC X(04).
024400**************************************************************
024500*  RIGHT-TRIM WORK AREA (LENGTH OF A TEXT FIELD, TRAILING       *
024600*  SPACES ONLY)                                                 *
024700**************************************************************
024800 01  WS-TRIM-WORK.
024900     05  WS-TRIM-SRC             PIC X(132) VALUE SPACES.
025000     05  WS-TRIM-SRC-TAB REDEFINES WS-TRIM-SRC
025100                                 PIC X(01) OCCURS 132 TIMES.
025200     05  WS-TRIM-MAXLEN          PIC 9(03) COMP VALUE 0.
025300     05  WS-TRIM-LEN             PIC 9(03) COMP VALUE 0.
025400     05  FILLER                  PIC X(04).
025500**************************************************************
025600*  IN-MEMORY CANDIDATE TABLE -- HOLDS EVERY RECOGNIZED LINE     *
025700*  UNTIL THE ALL-OR-NOTHING VALIDATION GATE HAS RUN             *
025800**************************************************************
025900 77  WS-PEL-MAX-ENTRIES          PIC 9(03) COMP VALUE 200.
026000 77  WS-PEL-COUNT                PIC 9(03) COMP VALUE 0.
026100 77  WS-PEL-SUB                  PIC 9(03) COMP VALUE 0.
026200 01  WS-PEL-TAB OCCURS 200 TIMES.
026300     05  WS-PEL-CLIENT           PIC X(40).
026400     05  WS-PEL-DATE             PIC 9(08).
026500     05  WS-PEL-DATE-R REDEFINES WS-PEL-DATE.
026600         10  WS-PEL-DATE-CCYY    PIC 9(04).
026700         10  WS-PEL-DATE-MM      PIC 9(02).
026800         10  WS-PEL-DATE-DD      PIC 9(02).
026900     05  WS-PEL-TYPE             PIC X(06).
027000     05  WS-PEL-CATEGORY         PIC X(20).
027100     05  WS-PEL-AMOUNT           PIC S9(09)V99.
027200     05  WS-PEL-DESC             PIC X(60).
027300     05  FILLER                  PIC X(03).
027400 01  XX-WORKING-STORAGE-END      PIC X(50) VALUE
027500     '************END  WORKING STORAGE *****************'.
027600*
027700 PROCEDURE DIVISION.
027800**************************************************************
027900*  000-MAIN-LINE                                                *
028000**************************************************************
028100 000-MAIN-LINE.
028200     PERFORM 010-INITIALIZE.
028300     PERFORM 100-READ-STATEMENT-LINE THRU 100-EXIT.
028400     PERFORM 150-PROCESS-ONE-LINE THRU 150-EXIT
028500         UNTIL STMTIN-AT-EOF.
028600     PERFORM 600-VALIDATE-EXTRACTED-TABLE THRU 600-EXIT.
028700     IF WS-PEL-COUNT = 0 OR BATCH-IS-INVALID
028800         PERFORM 650-BUILD-FALLBACK-RECORD THRU 650-EXIT
028900         WRITE PEL-RECORD-OUT FROM WS-PEL-TAB(1)
029000     ELSE
029100         PERFORM 700-WRITE-EXTRACTED-OUT THRU 700-EXIT
029200             VARYING WS-PEL-SUB FROM 1 BY 1
029300                 UNTIL WS-PEL-SUB > WS-PEL-COUNT
029400     END-IF.
029500     PERFORM 950-CLOSE-FILES.
029600     STOP RUN.
029700**************************************************************
029800*  010-INITIALIZE                                               *
029900**************************************************************
030000 010-INITIALIZE.
030100     OPEN INPUT STATEMENT-FILE-IN.
030200     DISPLAY 'FILE STATUS ON STMTIN OPEN = ' WS-STMTIN-STATUS.
030300     OPEN OUTPUT EXTRACTED-FILE-OUT.
030400     DISPLAY 'FILE STATUS ON PELOUT OPEN = ' WS-PELOUT-STATUS.
030500     ACCEPT WS-TODAY-CCYYMMDD FROM DATE YYYYMMDD.
030600**************************************************************
030700*  100-READ-STATEMENT-LINE                                      *
030800**************************************************************
030900 100-READ-STATEMENT-LINE.
031000     READ STATEMENT-FILE-IN
031100         AT END
031200             SET STMTIN-AT-EOF TO TRUE
031300     END-READ.
031400 100-EXIT.
031500     EXIT.
031600**************************************************************
031700*  150-PROCESS-ONE-LINE -- ONE NON-BLANK STATEMENT LINE         *
031800**************************************************************
031900 150-PROCESS-ONE-LINE.
032000     IF WS-LINE-IN NOT = SPACES
032100         PERFORM 200-SPLIT-LINE-INTO-WORDS THRU 200-EXIT
032200         SET PATTERN-NOT-MATCHED TO TRUE
032300         PERFORM 300-TRY-PATTERN-A THRU 300-EXIT
032400         IF PATTERN-NOT-MATCHED
032500             PERFORM 310-TRY-PATTERN-B THRU 310-EXIT
032600         END-IF
032700         IF PATTERN-NOT-MATCHED
032800             PERFORM 320-TRY-PATTERN-C THRU 320-EXIT
032900         END-IF
033000         IF PATTERN-MATCHED
033100             PERFORM 450-PARSE-AMOUNT-TOKEN THRU 450-EXIT
033200             IF WS-PARSED-AMOUNT > 0
033300                 PERFORM 560-ADD-ENTRY-TO-TABLE THRU 560-EXIT
033400             END-IF
033500         END-IF
033600     END-IF.
033700     PERFORM 100-READ-STATEMENT-LINE THRU 100-EXIT.
033800 150-EXIT.
033900     EXIT.
034000**************************************************************
034100*  200-SPLIT-LINE-INTO-WORDS -- BLANK-DELIMITED, UP TO 20       *
034200*  WORDS, EXCESS TEXT ON A VERY LONG LINE IS DISCARDED          *
034300**************************************************************
034400 200-SPLIT-LINE-INTO-WORDS.
034500     MOVE SPACES TO WS-WORD-AREA.
034600     UNSTRING WS-LINE-IN DELIMITED BY ALL SPACE
034700         INTO WS-WORD(01) WS-WORD(02) WS-WORD(03) WS-WORD(04)
034800              WS-WORD(05) WS-WORD(06) WS-WORD(07) WS-WORD(08)
034900              WS-WORD(09) WS-WORD(10) WS-WORD(11) WS-WORD(12)
035000              WS-WORD(13) WS-WORD(14) WS-WORD(15) WS-WORD(16)
035100              WS-WORD(17) WS-WORD(18) WS-WORD(19) WS-WORD(20)
035200         TALLYING IN WS-WORD-COUNT
035300     END-UNSTRING.
035400     IF WS-WORD-COUNT > 20
035500         MOVE 20 TO WS-WORD-COUNT
035600     END-IF.
035700 200-EXIT.
035800     EXIT.
035900**************************************************************
036000*  300-TRY-PATTERN-A -- DATE  DESCRIPTION...  AMOUNT            *
036100**************************************************************
036200 300-TRY-PATTERN-A.
036300     SET PATTERN-NOT-MATCHED TO TRUE.
036400     IF WS-WORD-COUNT NOT < 3
036500         MOVE WS-WORD(1) TO WS-CHECK-WORD
036600         PERFORM 250-CHECK-DATE-LIKE THRU 250-EXIT
036700         IF WORD-IS-DATE
036800             MOVE WS-WORD(WS-WORD-COUNT) TO WS-CHECK-WORD
036900             PERFORM 260-CHECK-AMOUNT-LIKE THRU 260-EXIT
037000             IF WORD-IS-AMOUNT
037100                 MOVE WS-WORD(1) TO WS-DATE-TOKEN
037200                 MOVE WS-WORD(WS-WORD-COUNT) TO WS-AMOUNT-TOKEN
037300                 MOVE 2 TO WS-DESC-START-WORD
037400                 COMPUTE WS-DESC-END-WORD = WS-WORD-COUNT - 1
037500                 PERFORM 350-BUILD-DESCRIPTION THRU 350-EXIT
037600                 PERFORM 400-PARSE-DATE-TOKEN THRU 400-EXIT
037700                 SET PATTERN-MATCHED TO TRUE
037800             END-IF
037900         END-IF
038000     END-IF.
038100 300-EXIT.
038200     EXIT.
038300**************************************************************
038400*  310-TRY-PATTERN-B -- AMOUNT  DATE  DESCRIPTION...            *
038500**************************************************************
038600 310-TRY-PATTERN-B.
038700     SET PATTERN-NOT-MATCHED TO TRUE.
038800     IF WS-WORD-COUNT NOT < 3
038900         MOVE WS-WORD(1) TO WS-CHECK-WORD
039000         PERFORM 260-CHECK-AMOUNT-LIKE THRU 260-EXIT
039100         IF WORD-IS-AMOUNT
039200             MOVE WS-WORD(2) TO WS-CHECK-WORD
039300             PERFORM 250-CHECK-DATE-LIKE THRU 250-EXIT
039400             IF WORD-IS-DATE
039500                 MOVE WS-WORD(1) TO WS-AMOUNT-TOKEN
039600                 MOVE WS-WORD(2) TO WS-DATE-TOKEN
039700                 MOVE 3 TO WS-DESC-START-WORD
039800                 MOVE WS-WORD-COUNT TO WS-DESC-END-WORD
039900                 PERFORM 350-BUILD-DESCRIPTION THRU 350-EXIT
040000                 PERFORM 400-PARSE-DATE-TOKEN THRU 400-EXIT
040100                 SET PATTERN-MATCHED TO TRUE
040200             END-IF
040300         END-IF
040400     END-IF.
040500 310-EXIT.
040600     EXIT.
040700**************************************************************
040800*  320-TRY-PATTERN-C -- DESCRIPTION...  AMOUNT, NO DATE         *
040900*  (DATE DEFAULTS TO TODAY); REJECTED IF THE DESCRIPTION LOOKS   *
041000*  LIKE A HEADER OR A TOTAL LINE                                 *
041100**************************************************************
041200 320-TRY-PATTERN-C.
041300     SET PATTERN-NOT-MATCHED TO TRUE.
041400     IF WS-WORD-COUNT NOT < 2
041500         MOVE WS-WORD(WS-WORD-COUNT) TO WS-CHECK-WORD
041600         PERFORM 260-CHECK-AMOUNT-LIKE THRU 260-EXIT
041700         IF WORD-IS-AMOUNT
041800             MOVE 1 TO WS-DESC-START-WORD
041900             COMPUTE WS-DESC-END-WORD = WS-WORD-COUNT - 1
042000             PERFORM 350-BUILD-DESCRIPTION THRU 350-EXIT
042100             PERFORM 330-CHECK-HEADER-OR-TOTAL THRU 330-EXIT
042200             IF DESC-NOT-HEADER-LINE
042300                 MOVE WS-WORD(WS-WORD-COUNT) TO WS-AMOUNT-TOKEN
042400                 MOVE SPACES TO WS-DATE-TOKEN
042500                 MOVE WS-TODAY-CCYY TO WS-DATE-CCYY-WORK
042600                 MOVE WS-TODAY-MM TO WS-DATE-MM-WORK
042700                 MOVE WS-TODAY-DD TO WS-DATE-DD-WORK
042800                 SET PATTERN-MATCHED TO TRUE
042900             END-IF
043000         END-IF
043100     END-IF.
043200 320-EXIT.
043300     EXIT.
043400**************************************************************
043500*  330-CHECK-HEADER-OR-TOTAL -- WS-DESC-TEXT ALREADY BUILT      *
043600**************************************************************
043700 330-CHECK-HEADER-OR-TOTAL.
043800     SET DESC-NOT-HEADER-LINE TO TRUE.
043900     MOVE WS-DESC-TEXT TO WS-TRIM-SRC.
044000     MOVE 132 TO WS-TRIM-MAXLEN.
044100     PERFORM 495-FIND-TRIMMED-LENGTH THRU 495-EXIT.
044200     IF WS-TRIM-LEN < 3
044300         SET DESC-IS-HEADER-LINE TO TRUE
044400     ELSE
044500         MOVE WS-DESC-TEXT TO WS-DESC-UPPER
044600         INSPECT WS-DESC-UPPER CONVERTING
044700             'abcdefghijklmnopqrstuvwxyz'
044800             TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
044900         MOVE WS-DESC-UPPER TO WS-SS-TARGET
045000         MOVE WS-TRIM-LEN TO WS-SS-TARGET-LEN
045100         MOVE 'TOTAL' TO WS-SS-PATTERN
045200         MOVE 5 TO WS-SS-PATTERN-LEN
045300         PERFORM 900-FIND-SUBSTRING THRU 900-EXIT
045400         IF WS-SS-FOUND
045500             SET DESC-IS-HEADER-LINE TO TRUE
045600         ELSE
045700             MOVE 'BALANCE' TO WS-SS-PATTERN
045800             MOVE 7 TO WS-SS-PATTERN-LEN
045900             PERFORM 900-FIND-SUBSTRING THRU 900-EXIT
046000             IF WS-SS-FOUND
046100                 SET DESC-IS-HEADER-LINE TO TRUE
046200             ELSE
046300                 MOVE 'STATEMENT' TO WS-SS-PATTERN
046400                 MOVE 9 TO WS-SS-PATTERN-LEN
046500                 PERFORM 900-FIND-SUBSTRING THRU 900-EXIT
046600                 IF WS-SS-FOUND
046700                     SET DESC-IS-HEADER-LINE TO TRUE
046800                 ELSE
046900                     MOVE 'PAGE' TO WS-SS-PATTERN
047000                     MOVE 4 TO WS-SS-PATTERN-LEN
047100                     PERFORM 900-FIND-SUBSTRING THRU 900-EXIT
047200                     IF WS-SS-FOUND
047300                         SET DESC-IS-HEADER-LINE TO TRUE
047400                     ELSE
047500                         MOVE 'DATE' TO WS-SS-PATTERN
047600                         MOVE 4 TO WS-SS-PATTERN-LEN
047700                         PERFORM 900-FIND-SUBSTRING THRU 900-EXIT
047800                         IF WS-SS-FOUND
047900                             SET DESC-IS-HEADER-LINE TO TRUE
048000                         ELSE
048100                             MOVE 'AMOUNT' TO WS-SS-PATTERN
048200                             MOVE 6 TO WS-SS-PATTERN-LEN
048300                             PERFORM 900-FIND-SUBSTRING
048400                                 THRU 900-EXIT
048500                             IF WS-SS-FOUND
048600                                 SET DESC-IS-HEADER-LINE TO TRUE
048700                             END-IF
048800                         END-IF
048900                     END-IF
049000                 END-IF
049100             END-IF
049200         END-IF
049300     END-IF.
049400 330-EXIT.
049500     EXIT.
049600**************************************************************
049700*  350-BUILD-DESCRIPTION -- JOIN WORDS WS-DESC-START-WORD       *
049800*  THROUGH WS-DESC-END-WORD WITH A SINGLE SPACE BETWEEN THEM    *
049900**************************************************************
050000 350-BUILD-DESCRIPTION.
050100     MOVE SPACES TO WS-DESC-TEXT.
050200     MOVE 1 TO WS-DESC-PTR.
050300     IF WS-DESC-START-WORD NOT > WS-DESC-END-WORD
050400         PERFORM 360-APPEND-ONE-DESC-WORD
050500             VARYING WS-WORD-SUB FROM WS-DESC-START-WORD BY 1
050600                 UNTIL WS-WORD-SUB > WS-DESC-END-WORD
050700     END-IF.
050800 350-EXIT.
050900     EXIT.
051000**************************************************************
051100*  360-APPEND-ONE-DESC-WORD                                     *
051200**************************************************************
051300 360-APPEND-ONE-DESC-WORD.
051400     MOVE WS-WORD(WS-WORD-SUB) TO WS-TRIM-SRC.
051500     MOVE 30 TO WS-TRIM-MAXLEN.
051600     PERFORM 495-FIND-TRIMMED-LENGTH THRU 495-EXIT.
051700     IF WS-TRIM-LEN > 0
051800         STRING WS-TRIM-SRC(1:WS-TRIM-LEN) DELIMITED BY SIZE
051900             INTO WS-DESC-TEXT
052000             WITH POINTER WS-DESC-PTR
052100         END-STRING
052200         IF WS-WORD-SUB < WS-DESC-END-WORD
052300             STRING ' ' DELIMITED BY SIZE
052400                 INTO WS-DESC-TEXT
052500                 WITH POINTER WS-DESC-PTR
052600             END-STRING
052700         END-IF
052800     END-IF.
052900**************************************************************
053000*  250-CHECK-DATE-LIKE -- WS-CHECK-WORD IN, WORD-IS-DATE OUT    *
053100**************************************************************
053200 250-CHECK-DATE-LIKE.
053300     MOVE 0 TO WS-SLASH-CNT.
053400     MOVE 0 TO WS-DASH-CNT.
053500     INSPECT WS-CHECK-WORD TALLYING WS-SLASH-CNT FOR ALL '/'.
053600     INSPECT WS-CHECK-WORD TALLYING WS-DASH-CNT FOR ALL '-'.
053700     IF WS-SLASH-CNT = 2 OR WS-DASH-CNT = 2
053800         SET WORD-IS-DATE TO TRUE
053900     ELSE
054000         SET WORD-IS-NOT-DATE TO TRUE
054100     END-IF.
054200 250-EXIT.
054300     EXIT.
054400**************************************************************
054500*  260-CHECK-AMOUNT-LIKE -- WS-CHECK-WORD IN, WORD-IS-AMOUNT    *
054600*  OUT.  A TOKEN THAT CARRIES A DATE SEPARATOR IS NEVER AN       *
054700*  AMOUNT, EVEN IF IT STARTS WITH A DIGIT.                       *
054800**************************************************************
054900 260-CHECK-AMOUNT-LIKE.
055000     MOVE 0 TO WS-SLASH-CNT.
055100     MOVE 0 TO WS-DASH-CNT.
055200     INSPECT WS-CHECK-WORD TALLYING WS-SLASH-CNT FOR ALL '/'.
055300     INSPECT WS-CHECK-WORD TALLYING WS-DASH-CNT FOR ALL '-'.
055400     IF WS-SLASH-CNT = 0 AND WS-DASH-CNT = 0
055500         AND (WS-CHECK-WORD(1:1) = '$' OR
055600              (WS-CHECK-WORD(1:1) >= '0' AND
055700               WS-CHECK-WORD(1:1) <= '9'))
055800         SET WORD-IS-AMOUNT TO TRUE
055900     ELSE
056000         SET WORD-IS-NOT-AMOUNT TO TRUE
056100     END-IF.
056200 260-EXIT.
056300     EXIT.
056400**************************************************************
056500*  400-PARSE-DATE-TOKEN -- WS-DATE-TOKEN IN, LOADS WS-DATE-CCYY-*
056600*  WORK / WS-DATE-MM-WORK / WS-DATE-DD-WORK.  ON ANY FAILURE TO  *
056700*  PARSE, DEFAULTS TO TODAY'S DATE.                              *
056800**************************************************************
056900 400-PARSE-DATE-TOKEN.
057000     SET DATE-PARSE-FAILED TO TRUE.
057100     MOVE SPACES TO WS-DATE-PART-1 WS-DATE-PART-2 WS-DATE-PART-3.
057200     MOVE 0 TO WS-DATE-DELIM-CNT.
057300     UNSTRING WS-DATE-TOKEN DELIMITED BY '/' OR '-'
057400         INTO WS-DATE-PART-1 WS-DATE-PART-2 WS-DATE-PART-3
057500         TALLYING IN WS-DATE-DELIM-CNT
057600     END-UNSTRING.
057700     IF WS-DATE-DELIM-CNT = 3
057800         MOVE 0 TO WS-P3-LEAD-SPACES
057900         INSPECT WS-DATE-PART-3 TALLYING WS-P3-LEAD-SPACES
058000             FOR LEADING SPACE
058100         COMPUTE WS-P3-DIGIT-LEN = 4 - WS-P3-LEAD-SPACES
058200         INSPECT WS-DATE-PART-1 REPLACING LEADING SPACE BY ZERO.
058300         INSPECT WS-DATE-PART-2 REPLACING LEADING SPACE BY ZERO.
058400         INSPECT WS-DATE-PART-3 REPLACING LEADING SPACE BY ZERO.
058500         MOVE WS-DATE-PART-1 TO WS-DATE-NUM-1
058600         MOVE WS-DATE-PART-2 TO WS-DATE-NUM-2
058700         MOVE WS-DATE-PART-3 TO WS-DATE-NUM-3
058800         IF WS-P3-DIGIT-LEN = 4 OR WS-P3-DIGIT-LEN = 2
058900             PERFORM 410-RESOLVE-DATE-FIELD-ORDER THRU 410-EXIT
059000         END-IF
059100     END-IF.
059200     IF DATE-PARSE-FAILED
059300         MOVE WS-TODAY-CCYY TO WS-DATE-CCYY-WORK
059400         MOVE WS-TODAY-MM TO WS-DATE-MM-WORK
059500         MOVE WS-TODAY-DD TO WS-DATE-DD-WORK
059600     END-IF.
059700 400-EXIT.
059800     EXIT.
059900**************************************************************
060000*  410-RESOLVE-DATE-FIELD-ORDER -- TRY MM/DD/YY(YY) FIRST (THE  *
060100*  PRIORITY ORDER IN THE SHOP'S FORMAT LIST), THEN DD/MM/YY(YY) *
060200**************************************************************
060300 410-RESOLVE-DATE-FIELD-ORDER.
060400     IF WS-P3-DIGIT-LEN = 4
060500         MOVE WS-DATE-NUM-3 TO WS-DATE-CCYY-WORK
060600     ELSE
060700         IF WS-DATE-NUM-3 < 50
060800             COMPUTE WS-DATE-CCYY-WORK = 2000 + WS-DATE-NUM-3
060900         ELSE
061000             COMPUTE WS-DATE-CCYY-WORK = 1900 + WS-DATE-NUM-3
061100         END-IF
061200     END-IF.
061300     IF WS-DATE-NUM-1 NOT < 1 AND WS-DATE-NUM-1 NOT > 12
061400         AND WS-DATE-NUM-2 NOT < 1 AND WS-DATE-NUM-2 NOT > 31
061500         MOVE WS-DATE-NUM-1 TO WS-DATE-MM-WORK
061600         MOVE WS-DATE-NUM-2 TO WS-DATE-DD-WORK
061700         SET DATE-PARSE-OK TO TRUE
061800     ELSE
061900         IF WS-DATE-NUM-2 NOT < 1 AND WS-DATE-NUM-2 NOT > 12
062000             AND WS-DATE-NUM-1 NOT < 1 AND WS-DATE-NUM-1 NOT > 31
062100             MOVE WS-DATE-NUM-2 TO WS-DATE-MM-WORK
062200             MOVE WS-DATE-NUM-1 TO WS-DATE-DD-WORK
062300             SET DATE-PARSE-OK TO TRUE
062400         END-IF
062500     END-IF.
062600 410-EXIT.
062700     EXIT.
062800**************************************************************
062900*  450-PARSE-AMOUNT-TOKEN -- WS-AMOUNT-TOKEN IN, WS-PARSED-     *
063000*  AMOUNT OUT.  STRIPS A LEADING '$' AND ANY ',' THOUSANDS      *
063100*  SEPARATORS BEFORE THE NUMERIC CONVERSION.                    *
063200**************************************************************
063300 450-PARSE-AMOUNT-TOKEN.
063400     MOVE SPACES TO WS-CLEAN-AMOUNT.
063500     MOVE 1 TO WS-CLEAN-OUT-IDX.
063600     PERFORM 455-COPY-ONE-AMOUNT-CHAR
063700         VARYING WS-CLEAN-IN-IDX FROM 1 BY 1
063800             UNTIL WS-CLEAN-IN-IDX > 16.
063900     MOVE SPACES TO WS-AMT-INT-PART.
064000     MOVE SPACES TO WS-AMT-FRAC-PART.
064100     UNSTRING WS-CLEAN-AMOUNT DELIMITED BY '.'
064200         INTO WS-AMT-INT-PART WS-AMT-FRAC-PART
064300     END-UNSTRING.
064400     INSPECT WS-AMT-INT-PART REPLACING LEADING SPACE BY ZERO.
064500     INSPECT WS-AMT-FRAC-PART REPLACING TRAILING SPACE BY ZERO.
064600     IF WS-AMT-INT-PART = SPACES
064700         MOVE ZERO TO WS-AMT-INT-PART
064800     END-IF.
064900     IF WS-AMT-FRAC-PART = SPACES
065000         MOVE '00' TO WS-AMT-FRAC-PART
065100     END-IF.
065200     MOVE WS-AMT-INT-PART TO WS-AMT-INT-NUM.
065300     MOVE WS-AMT-FRAC-PART TO WS-AMT-FRAC-NUM.
065400     COMPUTE WS-PARSED-AMOUNT ROUNDED =
065500         WS-AMT-INT-NUM + (WS-AMT-FRAC-NUM / 100).
065600     IF WS-PARSED-AMOUNT < 0
065700         COMPUTE WS-PARSED-AMOUNT = WS-PARSED-AMOUNT * -1
065800     END-IF.
065900 450-EXIT.
066000     EXIT.
066100**************************************************************
066200*  455-COPY-ONE-AMOUNT-CHAR -- SKIP '$' AND ',', COPY THE REST  *
066300**************************************************************
066400 455-COPY-ONE-AMOUNT-CHAR.
066500     IF WS-RAW-AMOUNT-TAB(WS-CLEAN-IN-IDX) NOT = '$'
066600         AND WS-RAW-AMOUNT-TAB(WS-CLEAN-IN-IDX) NOT = ','
066700         MOVE WS-RAW-AMOUNT-TAB(WS-CLEAN-IN-IDX)
066800             TO WS-CLEAN-AMOUNT-TAB(WS-CLEAN-OUT-IDX)
066900         ADD 1 TO WS-CLEAN-OUT-IDX
067000     END-IF.
067100**************************************************************
067200*  500-DERIVE-CATEGORY -- KEYWORD LADDER, FIRST MATCH WINS,     *
067300*  CASE-INSENSITIVE SUBSTRING SEARCH OF WS-DESC-TEXT            *
067400**************************************************************
067500 500-DERIVE-CATEGORY.
067600     MOVE WS-DESC-TEXT TO WS-DESC-UPPER.
067700     INSPECT WS-DESC-UPPER CONVERTING
067800         'abcdefghijklmnopqrstuvwxyz'
067900         TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
068000     MOVE WS-DESC-UPPER TO WS-TRIM-SRC.
068100     MOVE 132 TO WS-TRIM-MAXLEN.
068200     PERFORM 495-FIND-TRIMMED-LENGTH THRU 495-EXIT.
068300     MOVE WS-DESC-UPPER TO WS-SS-TARGET.
068400     MOVE WS-TRIM-LEN TO WS-SS-TARGET-LEN.
068500     MOVE 'Miscellaneous' TO WS-PEL-CATEGORY(WS-PEL-SUB).
068600     MOVE 'SALARY' TO WS-SS-PATTERN.
068700     MOVE 6 TO WS-SS-PATTERN-LEN.
068800     PERFORM 900-FIND-SUBSTRING THRU 900-EXIT.
068900     IF WS-SS-FOUND
069000         MOVE 'Salary' TO WS-PEL-CATEGORY(WS-PEL-SUB)
069100     ELSE
069200         MOVE 'WAGE' TO WS-SS-PATTERN
069300         MOVE 4 TO WS-SS-PATTERN-LEN
069400         PERFORM 900-FIND-SUBSTRING THRU 900-EXIT
069500         IF WS-SS-FOUND
069600             MOVE 'Salary' TO WS-PEL-CATEGORY(WS-PEL-SUB)
069700         ELSE
069800             MOVE 'RENT' TO WS-SS-PATTERN
069900             MOVE 4 TO WS-SS-PATTERN-LEN
070000             PERFORM 900-FIND-SUBSTRING THRU 900-EXIT
070100             IF WS-SS-FOUND
070200                 MOVE 'Rent' TO WS-PEL-CATEGORY(WS-PEL-SUB)
070300             ELSE
070400                 PERFORM 510-CHECK-UTILITY-KEYWORDS
070500                     THRU 510-EXIT
070600             END-IF
070700         END-IF
070800     END-IF.
070900 500-EXIT.
071000     EXIT.
071100**************************************************************
071200*  510-CHECK-UTILITY-KEYWORDS -- "UTILITY", "ELECTRIC", "WATER" *
071300**************************************************************
071400 510-CHECK-UTILITY-KEYWORDS.
071500     MOVE 'UTILITY' TO WS-SS-PATTERN.
071600     MOVE 7 TO WS-SS-PATTERN-LEN.
071700     PERFORM 900-FIND-SUBSTRING THRU 900-EXIT.
071800     IF WS-SS-FOUND
071900         MOVE 'Utilities' TO WS-PEL-CATEGORY(WS-PEL-SUB)
072000     ELSE
072100         MOVE 'ELECTRIC' TO WS-SS-PATTERN
072200         MOVE 8 TO WS-SS-PATTERN-LEN
072300         PERFORM 900-FIND-SUBSTRING THRU 900-EXIT
072400         IF WS-SS-FOUND
072500             MOVE 'Utilities' TO WS-PEL-CATEGORY(WS-PEL-SUB)
072600         ELSE
072700             MOVE 'WATER' TO WS-SS-PATTERN
072800             MOVE 5 TO WS-SS-PATTERN-LEN
072900             PERFORM 900-FIND-SUBSTRING THRU 900-EXIT
073000             IF WS-SS-FOUND
073100                 MOVE 'Utilities' TO WS-PEL-CATEGORY(WS-PEL-SUB)
073200             ELSE
073300                 PERFORM 520-CHECK-CLIENT-KEYWORDS
073400                     THRU 520-EXIT
073500             END-IF
073600         END-IF
073700     END-IF.
073800 510-EXIT.
073900     EXIT.
074000**************************************************************
074100*  520-CHECK-CLIENT-KEYWORDS -- "CLIENT", "PAYMENT"             *
074200**************************************************************
074300 520-CHECK-CLIENT-KEYWORDS.
074400     MOVE 'CLIENT' TO WS-SS-PATTERN.
074500     MOVE 6 TO WS-SS-PATTERN-LEN.
074600     PERFORM 900-FIND-SUBSTRING THRU 900-EXIT.
074700     IF WS-SS-FOUND
074800         MOVE 'Client Payment' TO WS-PEL-CATEGORY(WS-PEL-SUB)
074900     ELSE
075000         MOVE 'PAYMENT' TO WS-SS-PATTERN
075100         MOVE 7 TO WS-SS-PATTERN-LEN
075200         PERFORM 900-FIND-SUBSTRING THRU 900-EXIT
075300         IF WS-SS-FOUND
075400             MOVE 'Client Payment' TO WS-PEL-CATEGORY(WS-PEL-SUB)
075500         ELSE
075600             PERFORM 530-CHECK-OFFICE-KEYWORDS THRU 530-EXIT
075700         END-IF
075800     END-IF.
075900 520-EXIT.
076000     EXIT.
076100**************************************************************
076200*  530-CHECK-OFFICE-KEYWORDS -- "OFFICE", "SUPPLY"              *
076300**************************************************************
076400 530-CHECK-OFFICE-KEYWORDS.
076500     MOVE 'OFFICE' TO WS-SS-PATTERN.
076600     MOVE 6 TO WS-SS-PATTERN-LEN.
076700     PERFORM 900-FIND-SUBSTRING THRU 900-EXIT.
076800     IF WS-SS-FOUND
076900         MOVE 'Office Expense' TO WS-PEL-CATEGORY(WS-PEL-SUB)
077000     ELSE
077100         MOVE 'SUPPLY' TO WS-SS-PATTERN
077200         MOVE 6 TO WS-SS-PATTERN-LEN
077300         PERFORM 900-FIND-SUBSTRING THRU 900-EXIT
077400         IF WS-SS-FOUND
077500             MOVE 'Office Expense' TO WS-PEL-CATEGORY(WS-PEL-SUB)
077600         END-IF
077700     END-IF.
077800 530-EXIT.
077900     EXIT.
078000**************************************************************
078100*  550-SPLIT-CLIENT-FROM-DESC -- FIRST OCCURRENCE OF " - "      *
078200**************************************************************
078300 550-SPLIT-CLIENT-FROM-DESC.
078400     MOVE WS-DESC-TEXT TO WS-TRIM-SRC.
078500     MOVE 132 TO WS-TRIM-MAXLEN.
078600     PERFORM 495-FIND-TRIMMED-LENGTH THRU 495-EXIT.
078700     MOVE WS-DESC-TEXT TO WS-SS-TARGET.
078800     MOVE WS-TRIM-LEN TO WS-SS-TARGET-LEN.
078900     MOVE ' - ' TO WS-SS-PATTERN.
079000     MOVE 3 TO WS-SS-PATTERN-LEN.
079100     PERFORM 900-FIND-SUBSTRING THRU 900-EXIT.
079200     IF WS-SS-FOUND
079300         MOVE WS-DESC-TEXT(1:WS-SS-FOUND-POS - 1)
079400             TO WS-CLIENT-NAME-OUT
079500         MOVE WS-DESC-TEXT(WS-SS-FOUND-POS + 3:)
079600             TO WS-PEL-DESC(WS-PEL-SUB)
079700     ELSE
079800         MOVE 'Manual Entry' TO WS-CLIENT-NAME-OUT
079900         MOVE WS-DESC-TEXT TO WS-PEL-DESC(WS-PEL-SUB)
080000     END-IF.
080100 550-EXIT.
080200     EXIT.
080300**************************************************************
080400*  560-ADD-ENTRY-TO-TABLE -- WS-DATE-*-WORK, WS-AMOUNT-TOKEN,   *
080500*  WS-DESC-TEXT ARE ALL SET BY THE CALLER                       *
080600**************************************************************
080700 560-ADD-ENTRY-TO-TABLE.
080800     IF WS-PEL-COUNT < WS-PEL-MAX-ENTRIES
080900         ADD 1 TO WS-PEL-COUNT
081000         MOVE WS-PEL-COUNT TO WS-PEL-SUB
081100         MOVE WS-DATE-CCYY-WORK TO WS-PEL-DATE-CCYY(WS-PEL-SUB)
081200         MOVE WS-DATE-MM-WORK TO WS-PEL-DATE-MM(WS-PEL-SUB)
081300         MOVE WS-DATE-DD-WORK TO WS-PEL-DATE-DD(WS-PEL-SUB)
081400         MOVE 'CREDIT' TO WS-PEL-TYPE(WS-PEL-SUB)
081500         MOVE WS-PARSED-AMOUNT TO WS-PEL-AMOUNT(WS-PEL-SUB)
081600         PERFORM 500-DERIVE-CATEGORY THRU 500-EXIT
081700         PERFORM 550-SPLIT-CLIENT-FROM-DESC THRU 550-EXIT
081800         MOVE WS-CLIENT-NAME-OUT TO WS-PEL-CLIENT(WS-PEL-SUB)
081900     END-IF.
082000 560-EXIT.
082100     EXIT.
082200**************************************************************
082300*  600-VALIDATE-EXTRACTED-TABLE -- ALL-OR-NOTHING GATE.  ANY    *
082400*  ONE BAD ENTRY DISCARDS THE WHOLE BATCH.                      *
082500**************************************************************
082600 600-VALIDATE-EXTRACTED-TABLE.
082700     SET BATCH-IS-VALID TO TRUE.
082800     IF WS-PEL-COUNT > 0
082900         PERFORM 610-VALIDATE-ONE-ENTRY
083000             VARYING WS-PEL-SUB FROM 1 BY 1
083100                 UNTIL WS-PEL-SUB > WS-PEL-COUNT
083200                    OR BATCH-IS-INVALID
083300     END-IF.
083400 600-EXIT.
083500     EXIT.
083600**************************************************************
083700*  610-VALIDATE-ONE-ENTRY                                       *
083800**************************************************************
083900 610-VALIDATE-ONE-ENTRY.
084000     MOVE WS-PEL-DESC(WS-PEL-SUB) TO WS-TRIM-SRC.
084100     MOVE 60 TO WS-TRIM-MAXLEN.
084200     PERFORM 495-FIND-TRIMMED-LENGTH THRU 495-EXIT.
084300     IF WS-TRIM-LEN < 3
084400         SET BATCH-IS-INVALID TO TRUE
084500     END-IF.
084600     IF WS-PEL-AMOUNT(WS-PEL-SUB) NOT > 0
084700         OR WS-PEL-AMOUNT(WS-PEL-SUB) > 10000000
084800         SET BATCH-IS-INVALID TO TRUE
084900     END-IF.
085000     IF WS-PEL-TYPE(WS-PEL-SUB) NOT = 'CREDIT' AND
085100        WS-PEL-TYPE(WS-PEL-SUB) NOT = 'DEBIT '
085200         SET BATCH-IS-INVALID TO TRUE
085300     END-IF.
085400     IF WS-PEL-DATE(WS-PEL-SUB) = 0
085500         SET BATCH-IS-INVALID TO TRUE
085600     END-IF.
085700**************************************************************
085800*  650-BUILD-FALLBACK-RECORD -- BUILT INTO TABLE ENTRY 1        *
085900**************************************************************
086000 650-BUILD-FALLBACK-RECORD.
086100     MOVE 1 TO WS-PEL-SUB.
086200     MOVE 'Manual Entry' TO WS-PEL-CLIENT(1).
086300     MOVE WS-TODAY-CCYYMMDD TO WS-PEL-DATE(1).
086400     MOVE 'CREDIT' TO WS-PEL-TYPE(1).
086500     MOVE 'Miscellaneous' TO WS-PEL-CATEGORY(1).
086600     MOVE 100.00 TO WS-PEL-AMOUNT(1).
086700     STRING 'PDF upload - STATEMENT-IN'
086800              DELIMITED BY SIZE
086900            ' (parsing failed, fallback transaction created)'
087000              DELIMITED BY SIZE
087100         INTO WS-PEL-DESC(1)
087200     END-STRING.
087300 650-EXIT.
087400     EXIT.
087500**************************************************************
087600*  700-WRITE-EXTRACTED-OUT -- ONE PEL RECORD PER TABLE ENTRY    *
087700**************************************************************
087800 700-WRITE-EXTRACTED-OUT.
087900     MOVE SPACES TO PEL-RECORD-OUT.
088000     MOVE WS-PEL-CLIENT(WS-PEL-SUB) TO PEL-CLIENT.
088100     MOVE WS-PEL-DATE(WS-PEL-SUB) TO PEL-DATE.
088200     MOVE WS-PEL-TYPE(WS-PEL-SUB) TO PEL-TYPE.
088300     MOVE WS-PEL-CATEGORY(WS-PEL-SUB) TO PEL-CATEGORY.
088400     MOVE WS-PEL-AMOUNT(WS-PEL-SUB) TO PEL-AMOUNT.
088500     MOVE WS-PEL-DESC(WS-PEL-SUB) TO PEL-DESC.
088600     WRITE PEL-RECORD-OUT.
088700 700-EXIT.
088800     EXIT.
088900**************************************************************
089000*  495-FIND-TRIMMED-LENGTH -- WS-TRIM-SRC/WS-TRIM-MAXLEN IN,    *
089100*  WS-TRIM-LEN OUT (TRAILING SPACES ONLY)                       *
089200**************************************************************
089300 495-FIND-TRIMMED-LENGTH.
089400     MOVE WS-TRIM-MAXLEN TO WS-TRIM-LEN.
089500     PERFORM 496-NOOP
089600         VARYING WS-TRIM-LEN FROM WS-TRIM-MAXLEN BY -1
089700             UNTIL WS-TRIM-LEN = 0
089800                OR WS-TRIM-SRC-TAB(WS-TRIM-LEN) NOT = SPACE.
089900 495-EXIT.
090000     EXIT.
090100 496-NOOP.
090200     CONTINUE.
090300**************************************************************
090400*  900-FIND-SUBSTRING -- CASE-SENSITIVE SCAN OF WS-SS-TARGET    *
090500*  (LENGTH WS-SS-TARGET-LEN) FOR WS-SS-PATTERN (LENGTH           *
090600*  WS-SS-PATTERN-LEN).  CALLER UPPERCASES BOTH SIDES FIRST WHEN  *
090700*  A CASE-INSENSITIVE SEARCH IS WANTED.                          *
090800**************************************************************
090900 900-FIND-SUBSTRING.
091000     SET WS-SS-NOT-FOUND TO TRUE.
091100     MOVE 0 TO WS-SS-FOUND-POS.
091200     IF WS-SS-TARGET-LEN < WS-SS-PATTERN-LEN
091300         MOVE 0 TO WS-SS-MAXSTART
091400     ELSE
091500         COMPUTE WS-SS-MAXSTART =
091600             WS-SS-TARGET-LEN - WS-SS-PATTERN-LEN + 1
091700     END-IF.
091800     PERFORM 910-TRY-ONE-POSITION
091900         VARYING WS-SS-POS FROM 1 BY 1
092000             UNTIL WS-SS-POS > WS-SS-MAXSTART
092100                OR WS-SS-FOUND.
092200 900-EXIT.
092300     EXIT.
092400**************************************************************
092500*  910-TRY-ONE-POSITION                                         *
092600**************************************************************
092700 910-TRY-ONE-POSITION.
092800     SET WS-SS-CHARS-MATCH TO TRUE.
092900     PERFORM 920-COMPARE-ONE-CHAR
093000         VARYING WS-SS-CMP-IDX FROM 1 BY 1
093100             UNTIL WS-SS-CMP-IDX > WS-SS-PATTERN-LEN
093200                OR WS-SS-CHARS-NO-MATCH.
093300     IF WS-SS-CHARS-MATCH
093400         SET WS-SS-FOUND TO TRUE
093500         MOVE WS-SS-POS TO WS-SS-FOUND-POS
093600     END-IF.
093700**************************************************************
093800*  920-COMPARE-ONE-CHAR                                         *
093900**************************************************************
094000 920-COMPARE-ONE-CHAR.
094100     COMPUTE WS-SS-TARGET-CHAR-IDX = WS-SS-POS + WS-SS-CMP-IDX - 1.
094200     IF WS-SS-TARGET-TAB(WS-SS-TARGET-CHAR-IDX) NOT =
094300        WS-SS-PATTERN-TAB(WS-SS-CMP-IDX)
094400         SET WS-SS-CHARS-NO-MATCH TO TRUE
094500     END-IF.
094600**************************************************************
094700*  950-CLOSE-FILES                                              *
094800**************************************************************
094900 950-CLOSE-FILES.
095000     CLOSE STATEMENT-FILE-IN.
095100     CLOSE EXTRACTED-FILE-OUT.
