000100******************************************************************
000200*  COPY MEMBER: TRNREC01                                         *
000300*                                                                *
000400*  DESCRIPTION:                                                  *
000500*      CLIENT TRANSACTION RECORD, AS LOADED FROM THE CLIENT'S    *
000600*      GENERAL LEDGER FEED FOR THE RECONCILIATION PERIOD.  ONE   *
000700*      RECORD REPRESENTS ONE POSTED CREDIT OR DEBIT LINE.  THE   *
000800*      RECORD IS READ-ONLY TO THE RECONCILIATION SUITE -- NO     *
000900*      PROGRAM IN THIS LIBRARY UPDATES TRANSIN IN PLACE.         *
001000*                                                                *
001100*  USED BY:                                                      *
001200*      RECONCIL   (TRANSIN INPUT FILE, FD TRAN-RECORD-IN)        *
001300*      STMTPARS   (BUILDS A SINGLE-RECORD EQUIVALENT IN PEL      *
001400*                  FORMAT -- SEE PELREC01)                       *
001500*                                                                *
001600*  MAINTENANCE:                                                  *
001700*      2019-03-11  RSK  TR-00118  ORIGINAL COPY MEMBER CUT FOR    *
001800*                       THE RECONCILIATION REWRITE PROJECT.       *
001900*      2020-07-02  RSK  TR-00204  ADDED TXN-BANK-NAME SO MULTI-   *
002000*                       BANK CLIENTS CAN BE SPLIT ON EXPORT.       *
002100*      2021-01-14  LMF  TR-00255  WIDENED TXN-CLIENT-NAME FROM    *
002200*                       X(30) TO X(40) -- TRUNCATION COMPLAINTS   *
002300*                       FROM THE ATLANTA OFFICE.                  *
002400*      1998-11-05  DCW  TR-00071  Y2K -- TXN-DATE CONFIRMED       *
002500*                       CCYYMMDD (8,0), NO 2-DIGIT YEAR FIELDS    *
002600*                       REMAIN ANYWHERE IN THIS RECORD.            *
002700*      2023-09-28  LMF  TR-00341  ADDED FILLER PAD FOR FUTURE      *
002800*                       FIELDS; RECORD LENGTH FROZEN AT 250.       *
002900******************************************************************
003000     05  TXN-RECORD-1.
003100         10  TXN-ID                  PIC 9(09).
003200         10  TXN-DATE                PIC 9(08).
003300         10  TXN-DATE-R REDEFINES TXN-DATE.
003400             15  TXN-DATE-CCYY       PIC 9(04).
003500             15  TXN-DATE-MM         PIC 9(02).
003600             15  TXN-DATE-DD         PIC 9(02).
003700         10  TXN-DESCRIPTION         PIC X(60).
003800         10  TXN-AMOUNT              PIC S9(09)V99.
003900         10  TXN-TYPE                PIC X(06).
004000             88  TXN-TYPE-CREDIT        VALUE 'CREDIT'.
004100             88  TXN-TYPE-DEBIT         VALUE 'DEBIT '.
004200         10  TXN-STATUS              PIC X(09).
004300             88  TXN-STATUS-PENDING     VALUE 'PENDING  '.
004400             88  TXN-STATUS-COMPLETED   VALUE 'COMPLETED'.
004500         10  TXN-CATEGORY            PIC X(20).
004600         10  TXN-CLIENT-NAME         PIC X(40).
004700         10  TXN-BANK-NAME           PIC X(40).
004800         10  FILLER                  PIC X(47).
