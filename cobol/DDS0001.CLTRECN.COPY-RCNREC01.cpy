000100******************************************************************
000200*  COPY MEMBER: RCNREC01                                         *
000300*                                                                *
000400*  DESCRIPTION:                                                  *
000500*      BANK RECONCILIATION RESULT RECORD.  ONE RECORD IS         *
000600*      PRODUCED PER CLIENT/PERIOD RUN OF RECONCIL AND IS THE     *
000700*      SOURCE RECORD FOR THE CSV/EXCEL/PDF EXPORT IN RPTEXP01.   *
000800*                                                                *
000900*  USED BY:                                                      *
001000*      RECONCIL   (RECNOUT OUTPUT FILE)                          *
001100*      RPTEXP01   (RECNOUT INPUT FILE)                           *
001200*                                                                *
001300*  MAINTENANCE:                                                  *
001400*      2019-03-18  RSK  TR-00119  ORIGINAL COPY MEMBER CUT.       *
001500*      2019-06-02  RSK  TR-00142  ADDED REC-TXN-COUNT SO AUDIT    *
001600*                       COULD FOOT THE RUN WITHOUT REREADING      *
001700*                       TRANSIN.                                  *
001800*      2022-04-19  LMF  TR-00299  ADDED REC-DIFFERENCE-R          *
001900*                       REDEFINES FOR THE SIGN-TEST USED BY THE   *
002000*                       MATCH/NO-MATCH LOGIC.                     *
002100*      2023-09-28  LMF  TR-00341  ADDED FILLER PAD; RECORD        *
002200*                       LENGTH FROZEN AT 200.                     *
002300******************************************************************
002400     05  RCN-RECORD.
002500         10  REC-CLIENT-NAME         PIC X(40).
002600         10  REC-BANK-NAME           PIC X(40).
002700         10  REC-FROM-DATE           PIC 9(08).
002800         10  REC-TO-DATE             PIC 9(08).
002900         10  REC-OPENING-BAL         PIC S9(09)V99.
003000         10  REC-BANK-BAL            PIC S9(09)V99.
003100         10  REC-TOTAL-CREDIT        PIC S9(09)V99.
003200         10  REC-TOTAL-DEBIT         PIC S9(09)V99.
003300         10  REC-SYSTEM-BAL          PIC S9(09)V99.
003400         10  REC-DIFFERENCE          PIC S9(09)V99.
003500         10  REC-DIFFERENCE-R REDEFINES REC-DIFFERENCE.
003600             15  REC-DIFFERENCE-SIGN PIC S9(01).
003700             15  FILLER              PIC 9(07)V99.
003800         10  REC-STATUS              PIC X(09).
003900             88  REC-STATUS-MATCHED     VALUE 'MATCHED  '.
004000             88  REC-STATUS-UNMATCHED   VALUE 'UNMATCHED'.
004100         10  REC-TXN-COUNT           PIC 9(05).
004200         10  FILLER                  PIC X(24).
