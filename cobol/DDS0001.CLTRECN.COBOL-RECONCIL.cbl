000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300*  PROGRAM NAME: RECONCIL                                       *
000400*                                                                *
000500*  OBJECTIVES OF PROGRAM:                                        *
000600*                                                                *
000700*       READ A CLIENT'S POSTED TRANSACTIONS FOR A REQUESTED      *
000800*       DATE RANGE, FOOT THE CREDIT AND DEBIT AMOUNTS, DERIVE    *
000900*       THE SYSTEM BALANCE AND COMPARE IT TO THE BANK-STATEMENT  *
001000*       BALANCE SUPPLIED ON THE PARAMETER CARD.  A SECOND,       *
001100*       INDEPENDENTLY-ACCUMULATED SET OF CONTROL TOTALS IS KEPT  *
001200*       AND CROSS-FOOTED AGAINST THE FIRST BEFORE THE            *
001300*       RECONCILIATION RECORD IS WRITTEN, SO THAT A LOGIC OR     *
001400*       COMPILER-LEVEL DRIFT BETWEEN THE TWO SHOWS UP AS AN      *
001500*       OUT-OF-BALANCE MESSAGE RATHER THAN A SILENTLY WRONG      *
001600*       ANSWER.                                                  *
001700******************************************************************
001800 PROGRAM-ID.             RECONCIL.
001900 AUTHOR.                 R S KOWALCZYK.
002000 INSTALLATION.           ACCTFIRM DATA CENTER.
002100 DATE-WRITTEN.           03/11/1989.
002200 DATE-COMPILED.          CURRENT-DATE.
002300 SECURITY.               COMPANY CONFIDENTIAL.  THIS PROGRAM AND
002400 ITS LISTINGS ARE THE PROPERTY OF THE ACCOUNTING FIRM DATA
002500 PROCESSING DEPARTMENT AND ARE NOT TO BE REPRODUCED WITHOUT
002600 WRITTEN PERMISSION.
002700*
002800******************************************************************
002900*     AMENDMENT HISTORY
003000*
003100*      DATE        INIT   TICKET     DESCRIPTION
003200*      ----------  -----  ---------  -----------------------------
003300*      1989-03-11  RSK    TR-00118   ORIGINAL PROGRAM, REPLACES
003400*                                    THE HAND-POSTED RECONCILIATION
003500*                                    WORKSHEET PROCESS.
003600*      1991-06-04  RSK    TR-00151   ADDED THE SECOND ACCUMULATOR
003700*                                    SET AND THE CONTROL-TOTAL
003800*                                    CROSS-FOOT AT 500-VALIDATE-
003900*                                    CONTROL-TOTALS.
004000*      1994-02-22  DCW    TR-00189   CORRECTED MATCH TOLERANCE --
004100*                                    WAS TESTING <= 0.01, SHOULD
004200*                                    BE STRICTLY < 0.01 PER THE
004300*                                    AUDIT DEPARTMENT'S SPEC.
004400*      1998-11-05  DCW    TR-00071   Y2K REMEDIATION.  TXN-DATE,
004500*                                    REC-FROM-DATE AND
004600*                                    REC-TO-DATE CONFIRMED AS
004700*                                    FULL CCYYMMDD (9(8)) FIELDS;
004800*                                    NO WINDOWED 2-DIGIT YEAR
004900*                                    COMPARISONS REMAIN IN THIS
005000*                                    PROGRAM.
005100*      2001-05-14  LMF    TR-00203   CLIENT NAME MATCH NOW TRIMS
005200*                                    LEADING BLANKS FROM THE
005300*                                    PARAMETER CARD BEFORE
005400*                                    COMPARING -- SOME FEEDS FROM
005500*                                    THE FRONT-END PUNCH A BLANK
005600*                                    IN COLUMN 1.
005700*      2019-03-11  RSK    TR-00118   COPYBOOK TRNREC01/RCNREC01
005800*                                    CUT FROM THIS PROGRAM'S
005900*                                    WORKING-STORAGE RECORD
006000*                                    DESCRIPTIONS.
006100*      2023-09-28  LMF    TR-00341   WIDENED TXN-CLIENT-NAME AND
006200*                                    PADDED RECORD LAYOUTS; SEE
006300*                                    COPYBOOK MAINTENANCE NOTES.
006400******************************************************************
006500*     FILES
006600*
006700*     TRANSIN  - TRANSACTION RECORDS FOR THE REQUESTED CLIENT,
006800*                INPUT, READ ONLY, LINE SEQUENTIAL.
006900*     PARMIN   - ONE PARAMETER CARD: CLIENT, BANK, FROM/TO DATE,
007000*                OPENING BALANCE, BANK STATEMENT BALANCE.
007100*     RECNOUT  - ONE RECONCILIATION RECORD, OUTPUT.
007200******************************************************************
007300 ENVIRONMENT DIVISION.
007400 CONFIGURATION SECTION.
007500 SOURCE-COMPUTER.        IBM-370.
007600 OBJECT-COMPUTER.        IBM-370.
007700 SPECIAL-NAMES.
007800     C01 IS TOP-OF-FORM.
007900 INPUT-OUTPUT SECTION.
008000 FILE-CONTROL.
008100     SELECT PARM-CARD-IN  ASSIGN TO PARMIN
008200                          FILE STATUS IS WS-PARMIN-STATUS.
008300     SELECT TRAN-FILE-IN  ASSIGN TO TRANSIN
008400                          FILE STATUS IS WS-TRANSIN-STATUS.
008500     SELECT RECON-FILE-OUT ASSIGN TO RECNOUT
008600                          FILE STATUS IS WS-RECNOUT-STATUS.
008700*
008800 DATA DIVISION.
008900 FILE SECTION.
009000**************************************************************
009100*  PARAMETER CARD -- ONE RECORD READ, THEN THE FILE IS CLOSED *
009200**************************************************************
009300 FD  PARM-CARD-IN
009400     RECORDING MODE IS F
009500     LABEL RECORDS ARE STANDARD.
009600 01  PARM-CARD-RECORD.
009700     05  PARM-CLIENT-NAME        PIC X(40).
009800     05  PARM-BANK-NAME          PIC X(40).
009900     05  PARM-FROM-DATE          PIC 9(08).
010000     05  PARM-TO-DATE            PIC 9(08).
010100     05  PARM-OPENING-BAL        PIC S9(09)V99.
010200     05  PARM-BANK-BAL           PIC S9(09)V99.
010300     05  FILLER                  PIC X(23).
010400**************************************************************
010500*  TRANSACTION INPUT FILE                                     *
010600**************************************************************
010700 FD  TRAN-FILE-IN
010800     RECORDING MODE IS F
010900     LABEL RECORDS ARE STANDARD.
011000 01  TXN-RECORD-IN.
011100     COPY TRNREC01.
011200**************************************************************
011300*  RECONCILIATION OUTPUT FILE                                 *
011400**************************************************************
011500 FD  RECON-FILE-OUT
011600     RECORDING MODE IS F
011700     LABEL RECORDS ARE STANDARD.
011800 01  RECON-RECORD-OUT.
011900     COPY RCNREC01.
012000*
012100 WORKING-STORAGE SECTION.
012200**************************************************************
012300*  FILE STATUS SWITCHES                                       *
012400**************************************************************
012500 77  WS-PARMIN-STATUS            PIC X(02) VALUE SPACES.
012600 77  WS-TRANSIN-STATUS           PIC X(02) VALUE SPACES.
012700 77  WS-RECNOUT-STATUS           PIC X(02) VALUE SPACES.
012800 01  SW-SWITCHES-AREA.
012900     05  SW-EOF-TRANSIN          PIC X(01) VALUE 'N'.
013000         88  TRANSIN-AT-EOF         VALUE 'Y'.
013100     05  FILLER                  PIC X(09).
013200**************************************************************
013300*  SELECTION CRITERIA, TAKEN FROM THE PARAMETER CARD          *
013400**************************************************************
013500 01  WS-SELECTION-CRITERIA.
013600     05  WS-CLIENT-NAME-RAW      PIC X(40).
013700     05  WS-CLIENT-NAME-TRIMMED  PIC X(40) VALUE SPACES.
013800     05  WS-LEAD-SPACE-COUNT     PIC 9(02) COMP VALUE 0.
013900     05  WS-BANK-NAME            PIC X(40).
014000     05  WS-FROM-DATE            PIC 9(08).
014100     05  WS-TO-DATE              PIC 9(08).
014200     05  WS-TO-DATE-R REDEFINES WS-TO-DATE.
014300         10  WS-TO-DATE-CCYY     PIC 9(04).
014400         10  WS-TO-DATE-MM       PIC 9(02).
014500         10  WS-TO-DATE-DD       PIC 9(02).
014600     05  WS-OPENING-BAL          PIC S9(09)V99.
014700     05  WS-BANK-BAL             PIC S9(09)V99.
014800     05  FILLER                  PIC X(08).
014900**************************************************************
015000*  ACCUMULATOR SET 1 -- THE PRIMARY RECONCILIATION TOTALS     *
015100**************************************************************
015200 01  WS-TOTALS-SET-1.
015300     05  WS-TOTAL-CREDIT-1       PIC S9(09)V99 VALUE 0.
015400     05  WS-TOTAL-DEBIT-1        PIC S9(09)V99 VALUE 0.
015500     05  WS-SYSTEM-BAL-1         PIC S9(09)V99 VALUE 0.
015600     05  WS-DIFFERENCE-1         PIC S9(09)V99 VALUE 0.
015700     05  WS-DIFFERENCE-1-R REDEFINES WS-DIFFERENCE-1.
015800         10  WS-DIFF-1-SIGN-TST  PIC S9(01).
015900         10  FILLER              PIC 9(07)V99.
016000     05  WS-ABS-DIFFERENCE-1     PIC S9(09)V99 VALUE 0.
016100**************************************************************
016200*  ACCUMULATOR SET 2 -- THE CONTROL-TOTAL CHECK, FED FROM THE *
016300*  SAME TRANSACTION LIST BUT NEVER COPIED FROM SET 1          *
016400**************************************************************
016500 01  WS-TOTALS-SET-2.
016600     05  WS-TOTAL-CREDIT-2       PIC S9(09)V99 VALUE 0.
016700     05  WS-TOTAL-DEBIT-2        PIC S9(09)V99 VALUE 0.
016800     05  WS-SYSTEM-BAL-2         PIC S9(09)V99 VALUE 0.
016900     05  WS-DIFFERENCE-2         PIC S9(09)V99 VALUE 0.
017000     05  FILLER                  PIC X(16).
017100**************************************************************
017200*  MISCELLANEOUS WORK FIELDS                                  *
017300**************************************************************
017400 77  WS-TXN-COUNT                PIC 9(05) COMP VALUE 0.
017500 77  WS-VALIDATION-STATUS        PIC X(04) VALUE SPACES.
017600     88  CONTROL-TOTALS-PASS        VALUE 'PASS'.
017700     88  CONTROL-TOTALS-FAIL        VALUE 'FAIL'.
017800 01  XX-WORKING-STORAGE-END      PIC X(50) VALUE
017900     '************END  WORKING STORAGE *****************'.
018000*
018100 PROCEDURE DIVISION.
018200**************************************************************
018300*  000-MAIN-LOGIC -- DRIVES THE ENTIRE RUN                    *
018400**************************************************************
018500 000-MAIN-LOGIC.
018600     PERFORM 010-INITIALIZE.
018700     PERFORM 100-READ-TRANSACTION.
018800     PERFORM 200-EDIT-TRANSACTION THRU 200-EXIT
018900         UNTIL TRANSIN-AT-EOF.
019000     PERFORM 400-COMPUTE-BALANCES.
019100     PERFORM 450-SET-MATCH-STATUS.
019200     PERFORM 500-VALIDATE-CONTROL-TOTALS THRU 500-EXIT.
019300     PERFORM 700-WRITE-RECON-RECORD.
019400     PERFORM 900-CLOSE-FILES.
019500     STOP RUN.
019600**************************************************************
019700*  010-INITIALIZE -- OPEN FILES, READ THE PARAMETER CARD, AND *
019800*  TRIM THE CLIENT NAME FOR THE SELECTION TEST                *
019900**************************************************************
020000 010-INITIALIZE.
020100     OPEN INPUT PARM-CARD-IN.
020200     DISPLAY 'FILE STATUS ON PARMIN OPEN = ' WS-PARMIN-STATUS.
020300     READ PARM-CARD-IN
020400         AT END
020500             DISPLAY 'RECONCIL - NO PARAMETER CARD PRESENT'
020600             MOVE 16 TO RETURN-CODE
020700             STOP RUN
020800     END-READ.
020900     CLOSE PARM-CARD-IN.
021000     MOVE PARM-CLIENT-NAME TO WS-CLIENT-NAME-RAW.
021100     MOVE PARM-BANK-NAME   TO WS-BANK-NAME.
021200     MOVE PARM-FROM-DATE   TO WS-FROM-DATE.
021300     MOVE PARM-TO-DATE     TO WS-TO-DATE.
021400     MOVE PARM-OPENING-BAL TO WS-OPENING-BAL.
021500     MOVE PARM-BANK-BAL    TO WS-BANK-BAL.
021600     IF WS-BANK-NAME = SPACES
021700         MOVE 'All Banks' TO WS-BANK-NAME
021800     END-IF.
021900     MOVE 0 TO WS-LEAD-SPACE-COUNT.
022000     INSPECT WS-CLIENT-NAME-RAW TALLYING WS-LEAD-SPACE-COUNT
022100         FOR LEADING SPACES.
022200     IF WS-LEAD-SPACE-COUNT > 0
022300         MOVE WS-CLIENT-NAME-RAW
022400                 (WS-LEAD-SPACE-COUNT + 1:)
022500             TO WS-CLIENT-NAME-TRIMMED
022600     ELSE
022700         MOVE WS-CLIENT-NAME-RAW TO WS-CLIENT-NAME-TRIMMED
022800     END-IF.
022900     OPEN INPUT TRAN-FILE-IN.
023000     DISPLAY 'FILE STATUS ON TRANSIN OPEN = ' WS-TRANSIN-STATUS.
023100     OPEN OUTPUT RECON-FILE-OUT.
023200     DISPLAY 'FILE STATUS ON RECNOUT OPEN = ' WS-RECNOUT-STATUS.
023300**************************************************************
023400*  100-READ-TRANSACTION -- SEQUENTIAL READ OF TRANSIN         *
023500**************************************************************
023600 100-READ-TRANSACTION.
023700     READ TRAN-FILE-IN
023800         AT END MOVE 'Y' TO SW-EOF-TRANSIN
023900     END-READ.
024000 100-EXIT.
024100     EXIT.
024200**************************************************************
024300*  200-EDIT-TRANSACTION -- APPLY THE SELECTION RULE: STATUS   *
024400*  MUST BE COMPLETED, DATE MUST FALL IN THE REQUESTED WINDOW, *
024500*  AND THE CLIENT NAME MUST MATCH EXACTLY (TRIMMED INPUT      *
024600*  AGAINST THE STORED NAME, NO CASE FOLDING).                 *
024700**************************************************************
024800 200-EDIT-TRANSACTION.
024900     IF TXN-STATUS-COMPLETED
025000       AND TXN-DATE NOT LESS THAN WS-FROM-DATE
025100       AND TXN-DATE NOT GREATER THAN WS-TO-DATE
025200       AND TXN-CLIENT-NAME = WS-CLIENT-NAME-TRIMMED
025300         PERFORM 300-ACCUMULATE-TOTALS
025400     END-IF.
025500     PERFORM 100-READ-TRANSACTION.
025600 200-EXIT.
025700     EXIT.
025800**************************************************************
025900*  300-ACCUMULATE-TOTALS -- POST THE SELECTED TRANSACTION TO  *
026000*  BOTH ACCUMULATOR SETS                                      *
026100**************************************************************
026200 300-ACCUMULATE-TOTALS.
026300     ADD 1 TO WS-TXN-COUNT.
026400     IF TXN-TYPE-CREDIT
026500         ADD TXN-AMOUNT TO WS-TOTAL-CREDIT-1
026600         ADD TXN-AMOUNT TO WS-TOTAL-CREDIT-2
026700     ELSE
026800         ADD TXN-AMOUNT TO WS-TOTAL-DEBIT-1
026900         ADD TXN-AMOUNT TO WS-TOTAL-DEBIT-2
027000     END-IF.
027100**************************************************************
027200*  400-COMPUTE-BALANCES -- SYSTEM BALANCE AND DIFFERENCE,     *
027300*  ROUNDED TO 2 DECIMAL PLACES                                *
027400**************************************************************
027500 400-COMPUTE-BALANCES.
027600     COMPUTE WS-SYSTEM-BAL-1 ROUNDED =
027700         WS-OPENING-BAL + WS-TOTAL-CREDIT-1 - WS-TOTAL-DEBIT-1.
027800     COMPUTE WS-DIFFERENCE-1 ROUNDED =
027900         WS-SYSTEM-BAL-1 - WS-BANK-BAL.
028000**************************************************************
028100*  450-SET-MATCH-STATUS -- MATCHED IF THE ABSOLUTE DIFFERENCE *
028200*  IS STRICTLY LESS THAN 0.01, OTHERWISE UNMATCHED            *
028300**************************************************************
028400 450-SET-MATCH-STATUS.
028500     IF WS-DIFFERENCE-1 < 0
028600         COMPUTE WS-ABS-DIFFERENCE-1 = WS-DIFFERENCE-1 * -1
028700     ELSE
028800         MOVE WS-DIFFERENCE-1 TO WS-ABS-DIFFERENCE-1
028900     END-IF.
029000     IF WS-ABS-DIFFERENCE-1 < 0.01
029100         SET REC-STATUS-MATCHED TO TRUE
029200     ELSE
029300         SET REC-STATUS-UNMATCHED TO TRUE
029400     END-IF.
029500**************************************************************
029600*  500-VALIDATE-CONTROL-TOTALS -- THE CONTROL-TOTAL CHECK.    *
029700*  RECOMPUTE SYSTEM BALANCE AND DIFFERENCE FROM ACCUMULATOR   *
029800*  SET 2 AND COMPARE ALL FOUR VALUES AGAINST SET 1.  THIS     *
029900*  PARAGRAPH NEVER ALTERS THE RECONCILIATION RECORD -- IT     *
030000*  ONLY CONFIRMS IT.                                          *
030100**************************************************************
030200 500-VALIDATE-CONTROL-TOTALS.
030300     COMPUTE WS-SYSTEM-BAL-2 ROUNDED =
030400         WS-OPENING-BAL + WS-TOTAL-CREDIT-2 - WS-TOTAL-DEBIT-2.
030500     COMPUTE WS-DIFFERENCE-2 ROUNDED =
030600         WS-SYSTEM-BAL-2 - WS-BANK-BAL.
030700     SET CONTROL-TOTALS-PASS TO TRUE.
030800     IF WS-TOTAL-CREDIT-1 NOT = WS-TOTAL-CREDIT-2
030900         SET CONTROL-TOTALS-FAIL TO TRUE
031000     END-IF.
031100     IF WS-TOTAL-DEBIT-1 NOT = WS-TOTAL-DEBIT-2
031200         SET CONTROL-TOTALS-FAIL TO TRUE
031300     END-IF.
031400     IF WS-SYSTEM-BAL-1 NOT = WS-SYSTEM-BAL-2
031500         SET CONTROL-TOTALS-FAIL TO TRUE
031600     END-IF.
031700     IF WS-DIFFERENCE-1 NOT = WS-DIFFERENCE-2
031800         SET CONTROL-TOTALS-FAIL TO TRUE
031900     END-IF.
032000     IF CONTROL-TOTALS-FAIL
032100         DISPLAY 'RECONCIL - CONTROL TOTALS OUT OF BALANCE'
032200         DISPLAY '  SET 1 CREDIT  = ' WS-TOTAL-CREDIT-1
032300         DISPLAY '  SET 2 CREDIT  = ' WS-TOTAL-CREDIT-2
032400         DISPLAY '  SET 1 DEBIT   = ' WS-TOTAL-DEBIT-1
032500         DISPLAY '  SET 2 DEBIT   = ' WS-TOTAL-DEBIT-2
032600         MOVE 8 TO RETURN-CODE
032700     ELSE
032800         DISPLAY 'RECONCIL - CONTROL TOTALS BALANCE'
032900     END-IF.
033000 500-EXIT.
033100     EXIT.
033200**************************************************************
033300*  700-WRITE-RECON-RECORD -- MOVE THE COMPUTED VALUES TO THE  *
033400*  OUTPUT RECORD AND WRITE IT                                 *
033500**************************************************************
033600 700-WRITE-RECON-RECORD.
033700     MOVE WS-CLIENT-NAME-TRIMMED TO REC-CLIENT-NAME.
033800     MOVE WS-BANK-NAME           TO REC-BANK-NAME.
033900     MOVE WS-FROM-DATE           TO REC-FROM-DATE.
034000     MOVE WS-TO-DATE             TO REC-TO-DATE.
034100     MOVE WS-OPENING-BAL         TO REC-OPENING-BAL.
034200     MOVE WS-BANK-BAL            TO REC-BANK-BAL.
034300     MOVE WS-TOTAL-CREDIT-1      TO REC-TOTAL-CREDIT.
034400     MOVE WS-TOTAL-DEBIT-1       TO REC-TOTAL-DEBIT.
034500     MOVE WS-SYSTEM-BAL-1        TO REC-SYSTEM-BAL.
034600     MOVE WS-DIFFERENCE-1        TO REC-DIFFERENCE.
034700     MOVE WS-TXN-COUNT           TO REC-TXN-COUNT.
034800     WRITE RECON-RECORD-OUT.
034900     DISPLAY 'FILE STATUS ON RECNOUT WRITE = ' WS-RECNOUT-STATUS.
035000**************************************************************
035100*  900-CLOSE-FILES                                            *
035200**************************************************************
035300 900-CLOSE-FILES.
035400     CLOSE TRAN-FILE-IN.
035500     CLOSE RECON-FILE-OUT.
