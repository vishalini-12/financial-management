000100******************************************************************
000200*  COPY MEMBER: PELREC01                                         *
000300*                                                                *
000400*  DESCRIPTION:                                                  *
000500*      EXTRACTED STATEMENT-LINE RECORD.  ONE RECORD PER          *
000600*      RECOGNIZED LINE OF A BANK-STATEMENT TEXT DUMP, OR THE      *
000700*      SINGLE MANUAL-ENTRY FALLBACK RECORD WHEN NOTHING ON THE   *
000800*      STATEMENT PARSES.  BUILT BY STMTPARS AND WRITTEN TO       *
000900*      PELOUT FOR PICKUP BY THE GENERAL LEDGER LOAD.             *
001000*                                                                *
001100*  USED BY:                                                      *
001200*      STMTPARS   (PELOUT OUTPUT FILE, AND THE IN-MEMORY         *
001300*                  CANDIDATE TABLE WS-PEL-TAB)                   *
001400*                                                                *
001500*  MAINTENANCE:                                                  *
001600*      2021-08-09  LMF  TR-00261  ORIGINAL COPY MEMBER CUT WHEN   *
001700*                       STATEMENT IMPORT WAS ADDED.               *
001800*      2022-02-17  LMF  TR-00281  ADDED PEL-CATEGORY SO THE GL    *
001900*                       LOAD NO LONGER DEFAULTS EVERY IMPORTED    *
002000*                       LINE TO MISCELLANEOUS.                    *
002100*      2023-09-28  LMF  TR-00341  ADDED FILLER PAD; RECORD        *
002200*                       LENGTH FROZEN AT 150.                     *
002300******************************************************************
002400     05  PEL-RECORD.
002500         10  PEL-CLIENT                  PIC X(40).
002600         10  PEL-DATE                    PIC 9(08).
002700         10  PEL-DATE-R REDEFINES PEL-DATE.
002800             15  PEL-DATE-CCYY           PIC 9(04).
002900             15  PEL-DATE-MM             PIC 9(02).
003000             15  PEL-DATE-DD             PIC 9(02).
003100         10  PEL-TYPE                    PIC X(06).
003200             88  PEL-TYPE-CREDIT            VALUE 'CREDIT'.
003300             88  PEL-TYPE-DEBIT             VALUE 'DEBIT '.
003400         10  PEL-CATEGORY                PIC X(20).
003500         10  PEL-AMOUNT                  PIC S9(09)V99.
003600         10  PEL-DESC                    PIC X(60).
003700         10  FILLER                      PIC X(05).
