000100******************************************************************
000200*  COPY MEMBER: RPTREC01                                         *
000300*                                                                *
000400*  DESCRIPTION:                                                  *
000500*      WORK AREAS SHARED BY THE RECONCILIATION REPORT WRITER     *
000600*      (RPTEXP01).  HOLDS THE HEADER LITERAL, THE CSV/EXCEL DATA *
000700*      LINE BUILD AREA, THE PDF FIELD/VALUE LINE BUILD AREA, AND *
000800*      THE EDITED-MONEY AND GENERATED-TIMESTAMP WORK FIELDS.     *
000900*      THIS IS A GENERIC WORK-AREA COPYBOOK -- IT DESCRIBES NO   *
001000*      FILE RECORD, ONLY WORKING-STORAGE SCRATCH FIELDS.         *
001100*                                                                *
001200*  USED BY:                                                      *
001300*      RPTEXP01   (WORKING-STORAGE SECTION)                      *
001400*                                                                *
001500*  MAINTENANCE:                                                  *
001600*      2019-04-02  RSK  TR-00124  ORIGINAL COPY MEMBER CUT.       *
001700*      2020-11-30  LMF  TR-00231  ADDED RPT-EXCEL-LINE SEPARATE   *
001800*                       FROM RPT-CSV-LINE AFTER A CLIENT LOADED   *
001900*                       THE TAB-SEPARATED EXPORT INTO A CSV       *
002000*                       READER AND GOT GARBLED COLUMNS.           *
002100*      2023-09-28  LMF  TR-00341  ADDED FILLER PAD ON PRINT LINES.*
002200*      2024-03-14  LMF  TR-00356  ADDED RPT-HDR-LINE-OUT -- THE    *
002300*                       EXCEL FORMAT WAS WRITING THE COMMA HEADER  *
002400*                       OVER A TAB DATA LINE.  SEE 300-BUILD-      *
002500*                       HEADER-LINE IN RPTEXP01.                   *
002600******************************************************************
002700     05  RPT-HEADER-LINE                 PIC X(132) VALUE
002800         'Client Name,Bank Name,Opening Balance,Total Credit,Tota
002900-        'l Debit,System Balance,Bank Balance,Difference,Status,G
003000-        'enerated DateTime'.
003100     05  RPT-HDR-LINE-OUT                PIC X(132) VALUE SPACES.
003200     05  RPT-CSV-LINE                    PIC X(300) VALUE SPACES.
003300     05  RPT-EXCEL-LINE                  PIC X(300) VALUE SPACES.
003400     05  RPT-PDF-LINE                    PIC X(80)  VALUE SPACES.
003500     05  RPT-PDF-LINE-R REDEFINES RPT-PDF-LINE.
003600         10  RPT-PDF-LABEL               PIC X(20).
003700         10  RPT-PDF-COLON               PIC X(02).
003800         10  RPT-PDF-VALUE               PIC X(58).
003900     05  RPT-FIELD-WORK                  PIC X(60)  VALUE SPACES.
004000     05  RPT-QUOTE-NEEDED-SW             PIC X(01)  VALUE 'N'.
004100         88  RPT-QUOTE-IS-NEEDED            VALUE 'Y'.
004200         88  RPT-QUOTE-NOT-NEEDED           VALUE 'N'.
004300     05  RPT-MONEY-EDIT                  PIC -(9)9.99.
004400     05  RPT-MONEY-DOLLAR-EDIT           PIC X(16)  VALUE SPACES.
004500     05  RPT-GEN-DATE.
004600         10  RPT-GEN-CCYY                PIC 9(04).
004700         10  RPT-GEN-MM                  PIC 9(02).
004800         10  RPT-GEN-DD                  PIC 9(02).
004900     05  RPT-GEN-TIME.
005000         10  RPT-GEN-HH                  PIC 9(02).
005100         10  RPT-GEN-MN                  PIC 9(02).
005200         10  RPT-GEN-SS                  PIC 9(02).
005300         10  RPT-GEN-HS                  PIC 9(02).
005400     05  RPT-TIMESTAMP                   PIC X(19)  VALUE SPACES.
005500     05  RPT-LINE-LEN                    PIC 9(04)  COMP VALUE 0.
005600     05  FILLER                          PIC X(20).
